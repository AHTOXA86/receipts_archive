000100*****************************************************************
000200*
000300*   PROGRAM:     REJLOG
000400*   FUNCTION:    logs one rejected transaction (code and return
000500*                message) to the archive run's reject log, with
000600*                a date/time stamp, for the operators to review
000700*                the next morning.  CALLed by PBSARCHV whenever
000800*                a worker program comes back with RTN-CODE not
000900*                equal to '00'.
001000*
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.    REJLOG.
001400 AUTHOR.        P BERGSTROM.
001500 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
001600 DATE-WRITTEN.  1994-06-21.
001700 DATE-COMPILED.
001800 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
001900*
002000*    C H A N G E   L O G
002100*
002200*  1994-06-21  PB   First cut - SQL error logger, one line per    CHG94   
002300*                   call, append-only.
002400*  1997-01-30  BK   OPTIONAL added to the SELECT - first run on   CHG97   
002500*                   a brand-new volume was abending on OPEN
002600*                   EXTEND with no log file yet on disk.
002700*  1998-11-23  SN   Y2K - four-digit year column added ahead of   Y2K98   
002800*                   the old two-digit one; FUNCTION CURRENT-DATE
002900*                   dropped in favour of ACCEPT FROM DATE/TIME
003000*                   with the shop's standard century window so
003100*                   this compiles clean on the production
003200*                   compiler.
003300*  2024-02-26  AHJ  Req 2201 - reworked for the receipts archive; R2201   
003400*                   this now logs a rejected TRN-CODE/RTN-MESSAGE
003500*                   pair instead of a raw SQL error string.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT OPTIONAL REJECTFILE
004600            ASSIGN TO REJLOG01
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  REJECTFILE.
005200 01  FD-REJECT-POST.
005300     05 FC-CCYY                   PIC 9(4).
005400     05 FC-SEP-1                  PIC X(1)  VALUE '-'.
005500     05 FC-MM                     PIC 9(2).
005600     05 FC-SEP-2                  PIC X(1)  VALUE '-'.
005700     05 FC-DD                     PIC 9(2).
005800     05 FC-SEP-3                  PIC X(1)  VALUE SPACE.
005900     05 FC-HH                     PIC 9(2).
006000     05 FC-SEP-4                  PIC X(1)  VALUE ':'.
006100     05 FC-MI                     PIC 9(2).
006200     05 FC-SEP-5                  PIC X(1)  VALUE SPACE.
006300     05 FC-TRN-CODE               PIC X(2).
006400     05 FC-SEP-6                  PIC X(1)  VALUE SPACE.
006500     05 FC-RTN-MESSAGE            PIC X(48).
006600     05 FILLER                    PIC X(4).
006700*
006800*    flat view of the print line, for the rare shop diagnostic
006900*    that wants to DISPLAY the whole 72-byte record as one field
007000 01  FD-REJECT-POST-FLAT REDEFINES FD-REJECT-POST.
007100     05 FC-FLAT-LINE               PIC X(72).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 77  W9-SUB                       PIC S9(4) COMP VALUE ZERO.
007600*
007700*    date/time stamp work area - six-digit ACCEPT fields broken
007800*    down by hand, century windowed the same way the rest of
007900*    the archive does it, no intrinsic FUNCTION involved
008000 01  WS-DATE6                     PIC 9(6) VALUE ZERO.
008100 01  WS-DATE6-R REDEFINES WS-DATE6.
008200     05 WS-YY6                    PIC 9(2).
008300     05 WS-MM6                    PIC 9(2).
008400     05 WS-DD6                    PIC 9(2).
008500 01  WS-TIME8                     PIC 9(8) VALUE ZERO.
008600 01  WS-TIME8-R REDEFINES WS-TIME8.
008700     05 WS-HH8                    PIC 9(2).
008800     05 WS-MI8                    PIC 9(2).
008900     05 WS-SS8                    PIC 9(2).
009000     05 WS-TT8                    PIC 9(2).
009100 01  WS-CENTURY                   PIC 9(2) VALUE ZERO.
009200*
009300*    whole-record FILLER view of the stamp work, per the
009400*    driftstandard layout rule for every 01-level group
009500 01  WS-STAMP-WORK-GROUP.
009600     05 WS-STAMP-WORK-DISP        PIC S9(4) COMP.
009700     05 FILLER                    PIC X(6).
009800*
009900 LINKAGE SECTION.
010000 01  LC-TRN-CODE                  PIC X(2).
010100 01  LC-RTN-MESSAGE               PIC X(48).
010200*
010300 PROCEDURE DIVISION USING LC-TRN-CODE LC-RTN-MESSAGE.
010400*
010500*    top level - stamp, then append; this program never reads
010600*    its own log back, it is write-only from the archive run's
010700*    point of view
010800 0000-LOG-REJECT.
010900     PERFORM 1000-STAMP-DATE-TIME THRU 1000-EXIT
011000     PERFORM 2000-APPEND-REJECT-LINE THRU 2000-EXIT
011100     GOBACK.
011200*
011300 1000-STAMP-DATE-TIME.
011400     ACCEPT WS-DATE6 FROM DATE
011500     ACCEPT WS-TIME8 FROM TIME
011600     IF WS-YY6 < 50
011700         MOVE '20' TO WS-CENTURY
011800     ELSE
011900         MOVE '19' TO WS-CENTURY
012000     END-IF
012100     .
012200 1000-EXIT.
012300     EXIT.
012400*
012500*    OPEN EXTEND/CLOSE bracket every single call, since this
012600*    program never knows whether it is the first or the fiftieth
012700*    reject of the run and keeps no file handle across CALLs
012800 2000-APPEND-REJECT-LINE.
012900     OPEN EXTEND REJECTFILE
013000     MOVE WS-CENTURY    TO FC-CCYY (1:2)
013100     MOVE WS-YY6        TO FC-CCYY (3:2)
013200     MOVE WS-MM6        TO FC-MM
013300     MOVE WS-DD6        TO FC-DD
013400     MOVE WS-HH8        TO FC-HH
013500     MOVE WS-MI8        TO FC-MI
013600     MOVE LC-TRN-CODE   TO FC-TRN-CODE
013700     MOVE LC-RTN-MESSAGE TO FC-RTN-MESSAGE
013800     WRITE FD-REJECT-POST
013900     CLOSE REJECTFILE
014000     .
014100 2000-EXIT.
014200     EXIT.
