000100*
000200*  CTL -  archive run control-totals working storage
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY CTLREC.' in WS.
000600*
000700*  2024-02-12  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   FINDATA company-data layout (now unused)
000900*                   for the receipts archive run report.
001000*
001100 01  CTL-TOTALS.
001200     03 CTL-TRANS-READ            PIC S9(7) COMP VALUE ZERO.
001300     03 CTL-RECEIPTS-CREATED      PIC S9(7) COMP VALUE ZERO.
001400     03 CTL-RECEIPTS-PRINTED      PIC S9(7) COMP VALUE ZERO.
001500     03 CTL-LINES-ADDED           PIC S9(7) COMP VALUE ZERO.
001600     03 CTL-LINES-REMOVED         PIC S9(7) COMP VALUE ZERO.
001700     03 CTL-TRANS-REJECTED        PIC S9(7) COMP VALUE ZERO.
001800     03 CTL-GRAND-TOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
001900     03 FILLER                    PIC X(10).
