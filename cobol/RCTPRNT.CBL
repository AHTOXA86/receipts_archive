000100*****************************************************************
000200*
000300*   PROGRAM:     RCTPRNT
000400*   FUNCTION:    RECEIPT-PRINT - formats one 32-column ticket for
000500*                a PR transaction: shop header, one pair of lines
000600*                per product (qty x unit price, then name and
000700*                extension), totals block (СУМА/payment/Реш
000800*                and a centered timestamp/footer.  Hands the
000900*                finished lines back to PBSARCHV in WR-TICKET-
001000*                AREA - a CALL only returns once, and a ticket is
001100*                several print lines.
001200*
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    RCTPRNT.
001600 AUTHOR.        M LUNDQVIST.
001700 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
001800 DATE-WRITTEN.  1993-10-05.
001900 DATE-COMPILED.
002000 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
002100*
002200*    C H A N G E   L O G
002300*
002400*  1993-10-05  ML   First cut - invoice-lines-to-print-lines      CHG93   
002500*                   formatter, cursor-join off the invoice and
002600*                   item files.
002700*  1996-08-14  BOS  Centred header/footer lines added for the     CHG96   
002800*                   new till-roll printer.
002900*  1998-12-03  SN   Y2K - no date ARITHMETIC lives in this        Y2K98   
003000*                   program (dates only get printed, not
003100*                   compared), reviewed and signed off clean
003200*                   under the 1998 sweep.
003300*  2024-02-21  AHJ  Req 2201 - reworked for the receipts archive; R2201   
003400*                   this now builds the 32-column customer ticket
003500*                   off the resident master tables instead of the
003600*                   old 80-column invoice print file.
003700*  2024-03-09  BK   Req 2214 - product lines now print in         R2214   
003800*                   ascending product-id order, with the dash
003900*                   rule BETWEEN pairs only, per the auditors'
004000*                   sample ticket.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    no files of its own - the print line table goes back to
005100*    PBSARCHV, which owns PRINTFILE
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800*    FOUND-NEXT-LINE doubles as the minimum-scan's loop test in
005900*    3000 as well as 3110's own found-flag - it starts the
006000*    paragraph TRUE so the UNTIL in 3000 runs at least once
006100 01  SWITCHES.
006200     05 FOUND-RECEIPT-SWITCH       PIC X(1)  VALUE 'N'.
006300         88  FOUND-RECEIPT                 VALUE 'Y'.
006400     05 FOUND-NEXT-LINE-SWITCH     PIC X(1)  VALUE 'N'.
006500         88  FOUND-NEXT-LINE               VALUE 'Y'.
006600     05 FIRST-PRODUCT-SWITCH       PIC X(1)  VALUE 'Y'.
006700         88  IS-FIRST-PRODUCT              VALUE 'Y'.
006800*
006900*    subscripts and saved indexes for the three resident tables
007000*    this program searches (receipt, product, xref)
007100 77  W9-SUB                        PIC S9(4) COMP VALUE ZERO.
007200 77  W9-RCT-IDX-SAVE               PIC S9(4) COMP VALUE ZERO.
007300 77  W9-PRD-IDX-SAVE               PIC S9(4) COMP VALUE ZERO.
007400 77  W9-NEXT-XRF-IDX               PIC S9(4) COMP VALUE ZERO.
007500*
007600*    the repeated-minimum-scan's running watermark and the
007700*    candidate id found on the current pass
007800 77  W9-LAST-PRODUCT-ID            PIC 9(6)  COMP VALUE ZERO.
007900 77  W9-NEXT-PRODUCT-ID            PIC 9(6)  COMP VALUE ZERO.
008000*
008100*    9700/9500's trim/center bookkeeping - lengths and pad
008200*    counts, never stored anywhere once the line is built
008300 77  W9-LEAD-SPACES                PIC S9(4) COMP VALUE ZERO.
008400 77  W9-NUM-LEN                    PIC S9(4) COMP VALUE ZERO.
008500 77  W9-QTY-LEN                    PIC S9(4) COMP VALUE ZERO.
008600 77  W9-PRICE-LEN                  PIC S9(4) COMP VALUE ZERO.
008700 77  W9-TRAILING-SPACES            PIC S9(4) COMP VALUE ZERO.
008800 77  W9-TEXT-LEN                   PIC S9(4) COMP VALUE ZERO.
008900 77  W9-PAD-TOTAL                  PIC S9(4) COMP VALUE ZERO.
009000 77  W9-PAD-LEFT                   PIC S9(4) COMP VALUE ZERO.
009100*
009200*    one 32-column work line, built here and copied into
009300*    TKT-LINES by 9800-EMIT-LINE
009400 01  WS-LINE-BUILD                 PIC X(32) VALUE SPACE.
009500*
009600*    centering work area - source is left-justified text,
009700*    result comes back blank-padded both sides
009800 01  WS-CENTER-SOURCE              PIC X(32) VALUE SPACE.
009900 01  WS-CENTER-RESULT               PIC X(32) VALUE SPACE.
010000*
010100*    generic signed-amount edit/trim work area, reused for
010200*    every qty/price/extension/total/tendered/change figure on
010300*    the ticket - floating minus handles Решта when it goes
010400*    negative
010500 01  WS-NUM-EDIT                   PIC -(6)9.99.
010600 01  WS-NUM-TRIMMED                PIC X(10) VALUE SPACE.
010700*
010800 01  WS-QTY-TEXT                   PIC X(10) VALUE SPACE.
010900 01  WS-PRICE-TEXT                 PIC X(10) VALUE SPACE.
011000*
011100*    arithmetic work fields - COMP-3 packed, not zoned, since
011200*    these never get stored back to a master file
011300 01  WS-QTY-WORK                   PIC S9(5)V99 COMP-3.
011400 01  WS-QTY-WORK-R REDEFINES WS-QTY-WORK.
011500     05 FILLER                     PIC X(5).
011600 01  WS-EXT-WORK                   PIC S9(7)V99 COMP-3.
011700 01  WS-EXT-WORK-R REDEFINES WS-EXT-WORK.
011800     05 FILLER                     PIC X(6).
011900 01  WS-CHANGE-WORK                PIC S9(7)V99 COMP-3.
012000*
012100*    timestamp work area - DD.MM.YYYY HH:MM is built from the
012200*    stored CCYYMMDD/HHMM by straight reference modification,
012300*    no date intrinsic involved
012400 01  WS-STAMP-GROUP.
012500     05 WS-STAMP-DATE              PIC 9(8).
012600     05 WS-STAMP-TIME              PIC 9(4).
012700 01  WS-STAMP-FILLER REDEFINES WS-STAMP-GROUP.
012800     05 FILLER                     PIC X(12).
012900*
013000 LINKAGE SECTION.
013100     COPY TRNREC.
013200     COPY MSTTBL.
013300     COPY RTNSTAT.
013400     COPY TKTAREA.
013500*
013600 PROCEDURE DIVISION USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
013700                          WR-TICKET-AREA.
013800*
013900*    top level - fetch the receipt, then run the four emit
014000*    paragraphs in the order a real ticket reads top to bottom:
014100*    header, product lines, totals, footer.  Any one rejected
014200*    fetch skips straight past all four - PBSARCHV never sees a
014300*    partial ticket in WR-TICKET-AREA
014400 0000-PRINT-RECEIPT.
014500     MOVE '00'  TO RTN-CODE
014600     MOVE SPACE TO RTN-MESSAGE
014700     PERFORM 1000-FETCH-RECEIPT THRU 1000-EXIT
014800     IF RTN-IS-OK
014900         PERFORM 2000-EMIT-SHOP-HEADER THRU 2000-EXIT
015000         PERFORM 3000-EMIT-PRODUCT-LINES THRU 3000-EXIT
015100         PERFORM 4000-EMIT-TOTALS THRU 4000-EXIT
015200         PERFORM 5000-EMIT-FOOTER THRU 5000-EXIT
015300     END-IF
015400     GOBACK.
015500*
015600*    linear scan of MST-RCT-TABLE for the requested id - a
015700*    tombstoned receipt is treated the same as one never loaded
015800 1000-FETCH-RECEIPT.
015900     MOVE 'N' TO FOUND-RECEIPT-SWITCH
016000     MOVE ZERO TO W9-RCT-IDX-SAVE
016100     PERFORM 1010-TEST-ONE-RECEIPT THRU 1010-EXIT
016200         VARYING W9-SUB FROM 1 BY 1
016300         UNTIL W9-SUB > MST-RCT-COUNT
016400              OR FOUND-RECEIPT
016500     IF NOT FOUND-RECEIPT
016600         MOVE '21' TO RTN-CODE
016700         MOVE 'Receipt not found' TO RTN-MESSAGE
016800     END-IF
016900     .
017000 1000-EXIT.
017100     EXIT.
017200*
017300 1010-TEST-ONE-RECEIPT.
017400     IF MR-ID (W9-SUB) = TPR-RECEIPT-ID
017500             AND NOT MR-IS-DELETED (W9-SUB)
017600         MOVE 'Y' TO FOUND-RECEIPT-SWITCH
017700         MOVE W9-SUB TO W9-RCT-IDX-SAVE
017800     END-IF
017900     .
018000 1010-EXIT.
018100     EXIT.
018200*
018300*    shop name, centered, over a solid '=' rule - the same rule
018400*    line also closes the totals block at the bottom (9810)
018500 2000-EMIT-SHOP-HEADER.
018600     MOVE SPACE TO WS-CENTER-SOURCE
018700     MOVE MR-SHOP-NAME (W9-RCT-IDX-SAVE)
018800         TO WS-CENTER-SOURCE (1:30)
018900     PERFORM 9500-CENTER-TEXT THRU 9500-EXIT
019000     MOVE WS-CENTER-RESULT TO WS-LINE-BUILD
019100     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
019200     PERFORM 9810-EMIT-EQUALS-LINE THRU 9810-EXIT
019300     .
019400 2000-EXIT.
019500     EXIT.
019600*
019700*    repeated-minimum-scan over XREF: each pass finds the lowest
019800*    product id on the receipt still above the last one emitted,
019900*    so lines come out in ascending product-id order with no
020000*    SORT step and no assumption that XREF rows are pre-sorted
020100 3000-EMIT-PRODUCT-LINES.
020200     MOVE ZERO  TO W9-LAST-PRODUCT-ID
020300     MOVE 'Y'   TO FIRST-PRODUCT-SWITCH
020400     MOVE 'Y'   TO FOUND-NEXT-LINE-SWITCH
020500     PERFORM 3100-FIND-AND-EMIT-NEXT-LINE THRU 3100-EXIT
020600         UNTIL NOT FOUND-NEXT-LINE
020700     .
020800 3000-EXIT.
020900     EXIT.
021000*
021100*    one pass of the minimum-scan: find the next line, look up
021200*    its product row, separate it from the line before with a
021300*    dash rule (except the very first), then emit its qty line
021400*    and its name/extension line
021500 3100-FIND-AND-EMIT-NEXT-LINE.
021600     PERFORM 3110-FIND-NEXT-XREF THRU 3110-EXIT
021700     IF FOUND-NEXT-LINE
021800         PERFORM 3200-FIND-PRODUCT-ROW THRU 3200-EXIT
021900         IF NOT IS-FIRST-PRODUCT
022000             PERFORM 3300-EMIT-DASH-SEPARATOR THRU 3300-EXIT
022100         END-IF
022200         MOVE 'N' TO FIRST-PRODUCT-SWITCH
022300         PERFORM 3400-EMIT-QTY-LINE THRU 3400-EXIT
022400         PERFORM 3500-EMIT-NAME-EXTENSION-LINE THRU 3500-EXIT
022500         MOVE W9-NEXT-PRODUCT-ID TO W9-LAST-PRODUCT-ID
022600     END-IF
022700     .
022800 3100-EXIT.
022900     EXIT.
023000*
023100*    scans every XREF row for this receipt id, keeping the
023200*    smallest product id seen that is still greater than
023300*    W9-LAST-PRODUCT-ID - the classic repeated-minimum idiom
023400 3110-FIND-NEXT-XREF.
023500     MOVE 'N' TO FOUND-NEXT-LINE-SWITCH
023600     MOVE ZERO TO W9-NEXT-PRODUCT-ID
023700     MOVE ZERO TO W9-NEXT-XRF-IDX
023800     PERFORM 3111-TEST-ONE-XREF THRU 3111-EXIT
023900         VARYING W9-SUB FROM 1 BY 1
024000         UNTIL W9-SUB > MST-XRF-COUNT
024100     .
024200 3110-EXIT.
024300     EXIT.
024400*
024500*    candidate test - must belong to this receipt, not be
024600*    tombstoned, and sit strictly above the last id emitted; of
024700*    the candidates that pass, keep the smallest
024800 3111-TEST-ONE-XREF.
024900     IF MX-RECEIPT-ID (W9-SUB) = TPR-RECEIPT-ID
025000             AND NOT MX-IS-DELETED (W9-SUB)
025100             AND MX-PRODUCT-ID (W9-SUB) > W9-LAST-PRODUCT-ID
025200         IF NOT FOUND-NEXT-LINE
025300                 OR MX-PRODUCT-ID (W9-SUB) < W9-NEXT-PRODUCT-ID
025400             MOVE 'Y' TO FOUND-NEXT-LINE-SWITCH
025500             MOVE MX-PRODUCT-ID (W9-SUB) TO W9-NEXT-PRODUCT-ID
025600             MOVE W9-SUB TO W9-NEXT-XRF-IDX
025700         END-IF
025800     END-IF
025900     .
026000 3111-EXIT.
026100     EXIT.
026200*
026300*    product catalogue lookup by id - a plain linear scan, the
026400*    product table is small enough this was never worth indexing
026500 3200-FIND-PRODUCT-ROW.
026600     MOVE ZERO TO W9-PRD-IDX-SAVE
026700     PERFORM 3210-TEST-ONE-PRODUCT-ROW THRU 3210-EXIT
026800         VARYING W9-SUB FROM 1 BY 1
026900         UNTIL W9-SUB > MST-PRD-COUNT
027000     .
027100 3200-EXIT.
027200     EXIT.
027300*
027400 3210-TEST-ONE-PRODUCT-ROW.
027500     IF MP-ID (W9-SUB) = W9-NEXT-PRODUCT-ID
027600         MOVE W9-SUB TO W9-PRD-IDX-SAVE
027700     END-IF
027800     .
027900 3210-EXIT.
028000     EXIT.
028100*
028200*    dash rule BETWEEN product pairs only, never before the
028300*    first and never after the last - Req 2214's sample ticket
028400 3300-EMIT-DASH-SEPARATOR.
028500     MOVE ALL '-' TO WS-LINE-BUILD
028600     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
028700     .
028800 3300-EXIT.
028900     EXIT.
029000*
029100*    first of the product pair - "qty x unit price", both
029200*    trimmed of their floating-minus leading spaces; the
029300*    extension (qty * price) is also accumulated into
029400*    TKT-RECEIPT-TOTAL here, not recomputed later in 4000
029500 3400-EMIT-QTY-LINE.
029600     MOVE MX-COUNT (W9-NEXT-XRF-IDX) TO WS-QTY-WORK
029700     COMPUTE WS-EXT-WORK =
029800         WS-QTY-WORK * MP-PRICE (W9-PRD-IDX-SAVE)
029900     ADD WS-EXT-WORK TO TKT-RECEIPT-TOTAL
030000*
030100     MOVE WS-QTY-WORK TO WS-NUM-EDIT
030200     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
030300     MOVE WS-NUM-TRIMMED TO WS-QTY-TEXT
030400     MOVE W9-NUM-LEN     TO W9-QTY-LEN
030500*
030600     MOVE MP-PRICE (W9-PRD-IDX-SAVE) TO WS-NUM-EDIT
030700     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
030800     MOVE WS-NUM-TRIMMED TO WS-PRICE-TEXT
030900     MOVE W9-NUM-LEN     TO W9-PRICE-LEN
031000*
031100     MOVE SPACE TO WS-LINE-BUILD
031200     STRING WS-QTY-TEXT (1:W9-QTY-LEN)     DELIMITED BY SIZE
031300            ' x '                          DELIMITED BY SIZE
031400            WS-PRICE-TEXT (1:W9-PRICE-LEN) DELIMITED BY SIZE
031500         INTO WS-LINE-BUILD
031600     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
031700     .
031800 3400-EXIT.
031900     EXIT.
032000*
032100*    second of the product pair - product name left-justified
032200*    in the first 25 columns, the line extension right-justified
032300*    against column 32
032400 3500-EMIT-NAME-EXTENSION-LINE.
032500     MOVE WS-EXT-WORK TO WS-NUM-EDIT
032600     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
032700     MOVE SPACE TO WS-LINE-BUILD
032800     MOVE MP-NAME (W9-PRD-IDX-SAVE) TO WS-LINE-BUILD (1:25)
032900     MOVE WS-NUM-TRIMMED (1:W9-NUM-LEN)
033000         TO WS-LINE-BUILD (33 - W9-NUM-LEN:W9-NUM-LEN)
033100     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
033200     .
033300 3500-EXIT.
033400     EXIT.
033500*
033600*    three lines between the product pairs and the footer - total,
033700*    payment, and change - each built the same left-label/
033800*    right-amount way, each closed off by a solid rule at the end;
033900*    opens with its own rule too, closing off the product-line
034000*    block the same way 2000's rule closes off the header - the
034100*    auditors' sample ticket carries three rules in all, not two
034200 4000-EMIT-TOTALS.
034300     PERFORM 9810-EMIT-EQUALS-LINE THRU 9810-EXIT
034400*    СУМА - receipt total, label left, amount right
034500     MOVE SPACE TO WS-LINE-BUILD
034600     MOVE 'СУМА' TO WS-LINE-BUILD (1:4)
034700     MOVE TKT-RECEIPT-TOTAL TO WS-NUM-EDIT
034800     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
034900     MOVE WS-NUM-TRIMMED (1:W9-NUM-LEN)
035000         TO WS-LINE-BUILD (33 - W9-NUM-LEN:W9-NUM-LEN)
035100     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
035200*
035300*    payment type word, label left, tendered amount right
035400     MOVE SPACE TO WS-LINE-BUILD
035500     IF MR-PAY-TYPE (W9-RCT-IDX-SAVE) = 'C'
035600         MOVE 'cash' TO WS-LINE-BUILD (1:4)
035700     ELSE
035800         MOVE 'cashless' TO WS-LINE-BUILD (1:8)
035900     END-IF
036000     MOVE MR-AMOUNT (W9-RCT-IDX-SAVE) TO WS-NUM-EDIT
036100     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
036200     MOVE WS-NUM-TRIMMED (1:W9-NUM-LEN)
036300         TO WS-LINE-BUILD (33 - W9-NUM-LEN:W9-NUM-LEN)
036400     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
036500*
036600*    Решта - change due, label left, amount right (may be
036700*    negative - WS-NUM-EDIT carries a floating minus sign)
036800     COMPUTE WS-CHANGE-WORK =
036900         MR-AMOUNT (W9-RCT-IDX-SAVE) - TKT-RECEIPT-TOTAL
037000     MOVE SPACE TO WS-LINE-BUILD
037100     MOVE 'Решта' TO WS-LINE-BUILD (1:5)
037200     MOVE WS-CHANGE-WORK TO WS-NUM-EDIT
037300     PERFORM 9700-TRIM-NUM-EDIT THRU 9700-EXIT
037400     MOVE WS-NUM-TRIMMED (1:W9-NUM-LEN)
037500         TO WS-LINE-BUILD (33 - W9-NUM-LEN:W9-NUM-LEN)
037600     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
037700*
037800     PERFORM 9810-EMIT-EQUALS-LINE THRU 9810-EXIT
037900     .
038000 4000-EXIT.
038100     EXIT.
038200*
038300*    two centered lines - the DD.MM.YYYY HH:MM timestamp the
038400*    receipt was created at, then the fixed thank-you line;
038500*    both go through the same 9500-CENTER-TEXT the header uses
038600 5000-EMIT-FOOTER.
038700     MOVE MR-CREATED-DATE (W9-RCT-IDX-SAVE) TO WS-STAMP-DATE
038800     MOVE MR-CREATED-TIME (W9-RCT-IDX-SAVE) TO WS-STAMP-TIME
038900     MOVE SPACE TO WS-CENTER-SOURCE
039000     STRING WS-STAMP-DATE (7:2) '.'
039100            WS-STAMP-DATE (5:2) '.'
039200            WS-STAMP-DATE (1:4) ' '
039300            WS-STAMP-TIME (1:2) ':'
039400            WS-STAMP-TIME (3:2)
039500            DELIMITED BY SIZE INTO WS-CENTER-SOURCE
039600     PERFORM 9500-CENTER-TEXT THRU 9500-EXIT
039700     MOVE WS-CENTER-RESULT TO WS-LINE-BUILD
039800     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
039900*
040000     MOVE SPACE TO WS-CENTER-SOURCE
040100     MOVE 'Дякуємо за покупку!'
040200         TO WS-CENTER-SOURCE
040300     PERFORM 9500-CENTER-TEXT THRU 9500-EXIT
040400     MOVE WS-CENTER-RESULT TO WS-LINE-BUILD
040500     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
040600     .
040700 5000-EXIT.
040800     EXIT.
040900*
041000 9500-CENTER-TEXT.
041100*    total pad = 32 - text length; left pad = pad / 2 (COBOL
041200*    integer divide truncates, same as floor for a positive
041300*    dividend) - auditors' centering rule
041400     MOVE ZERO TO W9-TRAILING-SPACES
041500     INSPECT WS-CENTER-SOURCE TALLYING W9-TRAILING-SPACES
041600         FOR TRAILING SPACE
041700     COMPUTE W9-TEXT-LEN = 32 - W9-TRAILING-SPACES
041800     COMPUTE W9-PAD-TOTAL = 32 - W9-TEXT-LEN
041900     COMPUTE W9-PAD-LEFT = W9-PAD-TOTAL / 2
042000     MOVE SPACE TO WS-CENTER-RESULT
042100     IF W9-TEXT-LEN > ZERO
042200         MOVE WS-CENTER-SOURCE (1:W9-TEXT-LEN)
042300             TO WS-CENTER-RESULT (W9-PAD-LEFT + 1:W9-TEXT-LEN)
042400     END-IF
042500     .
042600 9500-EXIT.
042700     EXIT.
042800*
042900*    every printed figure on the ticket passes through here once
043000*    - qty, unit price, extension, receipt total, tendered,
043100*    change - so there is exactly one place that knows how a
043200*    floating-minus field gets right-trimmed for printing
043300 9700-TRIM-NUM-EDIT.
043400*    WS-NUM-EDIT is a floating-minus edited field - leading
043500*    spaces are the suppressed positions, never part of the
043600*    printed amount
043700     MOVE ZERO TO W9-LEAD-SPACES
043800     INSPECT WS-NUM-EDIT TALLYING W9-LEAD-SPACES
043900         FOR LEADING SPACE
044000     COMPUTE W9-NUM-LEN = 10 - W9-LEAD-SPACES
044100     MOVE SPACE TO WS-NUM-TRIMMED
044200     MOVE WS-NUM-EDIT (W9-LEAD-SPACES + 1:W9-NUM-LEN)
044300         TO WS-NUM-TRIMMED (1:W9-NUM-LEN)
044400     .
044500 9700-EXIT.
044600     EXIT.
044700*
044800*    every finished line on the ticket passes through here,
044900*    appended to TKT-LINES and counted in TKT-LINE-COUNT; clears
045000*    WS-LINE-BUILD behind it so the next builder always starts
045100*    from blank
045200 9800-EMIT-LINE.
045300     ADD 1 TO TKT-LINE-COUNT
045400     MOVE WS-LINE-BUILD TO TKT-LINES (TKT-LINE-COUNT)
045500     MOVE SPACE TO WS-LINE-BUILD
045600     .
045700 9800-EXIT.
045800     EXIT.
045900*
046000*    closes the header and the totals block with a solid rule
046100 9810-EMIT-EQUALS-LINE.
046200     MOVE ALL '=' TO WS-LINE-BUILD
046300     PERFORM 9800-EMIT-LINE THRU 9800-EXIT
046400     .
046500 9810-EXIT.
046600     EXIT.
