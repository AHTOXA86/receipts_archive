000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PBSARCHV.
000400 AUTHOR. A HOLMQVIST.
000500 INSTALLATION. PBS AB - DRIFTAVDELNINGEN.
000600 DATE-WRITTEN. 1989-11-06.
000700 DATE-COMPILED.
000800 SECURITY. ENDAST BEHORIG DRIFTPERSONAL.
000900*
001000*    Purpose: Receipts archive - nightly batch driver.  Reads
001100*    TRANFILE in arrival order, dispatches each transaction on
001200*    TRN-CODE to the receipts-archive worker programs, keeps
001300*    the four master files resident as search tables for the
001400*    run, rewrites them at close and prints the end-of-run
001500*    control report on PRINTFILE.
001600*
001700*    Change log
001800*    ----------
001900*    1989-11-06  AHJ  0001  Initial version.
002000*    1989-11-20  AHJ  0007  Added PRDFILE/RCPTFILE/XREFFILE
002100*                           resident tables - CALLed programs
002200*                           no longer open their own masters.
002300*    1990-02-02  BK   0014  New-receipt lines now always create
002400*                           a fresh product row (one per NR).
002500*    1990-02-02  BK   0014  AP/DP reference an EXISTING product
002600*                           id instead.
002700*    1990-05-18  AHJ  0021  Control totals moved to CTLREC.
002800*    1991-01-09  SN   0033  DR now also tombstones XREF rows.
002900*    1992-06-30  AHJ  0048  Rewritten END-OF-RUN report layout
003000*                           to match the auditors' new format.
003100*    1994-03-14  AHJ  0055  Unknown TRN-CODE now counted as a
003200*                           rejected transaction, not abended.
003300*    1998-11-02  BK   0071  Year-2000 date review - RCT-CREATED
003400*                           -DATE already CCYYMMDD, no change
003500*                           needed; noted here for the auditors.
003600*    1999-04-27  AHJ  0073  Y2K sign-off - this driver carries no
003700*                           date arithmetic of its own; RCTBLD
003800*                           and REJLOG reviewed separately.
003900*    2003-09-15  SN   0089  PRINTFILE carriage control byte
004000*                           split out of the ticket-line area.
004100*    2024-02-05  AHJ  2201  Reworked from the old PBS invoice
004200*                           menu shell into a straight batch
004300*                           driver for the receipts archive.
004400*    2024-02-23  AHJ  2208  Requester USERNAME/PASSWORD added
004500*                           to the TRN layout - see COPYLIB-
004600*                           TRNREC for the per-code detail.
004700*
004800**********************************************************
004900 ENVIRONMENT DIVISION.
005000*----------------------------------------------------------
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300*    UPSI-0 is set at the operator's console for a test run -
005400*    not read anywhere yet in this version, carried forward from
005500*    the days this driver still had a console prompt of its own
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS ARCHV-TEST-SWITCH.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    four resident masters, one transaction-in file, one
006200*    print file - every SELECT below is SEQUENTIAL, nothing in
006300*    this run is accessed any other way
006400     SELECT USERFILE  ASSIGN TO USERFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS USR-FS.
006700     SELECT PRODFILE  ASSIGN TO PRODFILE
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS PRD-FS.
007000     SELECT RCPTFILE  ASSIGN TO RCPTFILE
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS RCT-FS.
007300     SELECT XREFFILE  ASSIGN TO XREFFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS XRF-FS.
007600     SELECT TRANFILE  ASSIGN TO TRANFILE
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS TRN-FS.
007900     SELECT PRINTFILE ASSIGN TO PRINTFILE
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS PRT-FS.
008200**********************************************************
008300 DATA DIVISION.
008400*----------------------------------------------------------
008500 FILE SECTION.
008600*
008700*    USERFILE - one row per registered user, loaded whole into
008800*    MST-USR-TABLE at A0110 and rewritten whole at Z0110
008900 FD  USERFILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY USRREC.
009200*
009300*    PRODFILE - the product catalogue, loaded at A0120 and
009400*    rewritten unconditionally at Z0120 (no product is ever
009500*    tombstoned)
009600 FD  PRODFILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY PRDREC.
009900*
010000*    RCPTFILE - receipt headers, loaded in ascending RCT-ID
010100*    order at A0130, rewritten at Z0130 with DR tombstones
010200*    dropped for good
010300 FD  RCPTFILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY RCTREC.
010600*
010700*    XREFFILE - receipt-to-product cross-reference lines, loaded
010800*    at A0140, rewritten at Z0140 with DP tombstones dropped
010900 FD  XREFFILE
011000     LABEL RECORDS ARE STANDARD.
011100     COPY XRFREC.
011200*
011300*    TRANFILE - the day's incoming transactions, read one record
011400*    at a time by B0100, never rewritten
011500 FD  TRANFILE
011600     LABEL RECORDS ARE STANDARD.
011700     COPY TRNREC.
011800*
011900*    PRINTFILE has no donor copybook of its own - it is a plain
012000*    carriage-control byte plus a 32-byte line, built inline
012100*    here rather than farmed out, the way the shop always
012200*    treats a print file that only one program writes to
012300 FD  PRINTFILE
012400     LABEL RECORDS ARE STANDARD.
012500 01  PRINTFILE-REC.
012600     05 PRT-CARRIAGE-CTL          PIC X(1).
012700     05 PRT-LINE                  PIC X(32).
012800 01  PRINTFILE-REC-FILLER REDEFINES PRINTFILE-REC.
012900     05 FILLER                    PIC X(33).
013000**********************************************************
013100 WORKING-STORAGE SECTION.
013200*
013300*    resident master tables - owned here, passed BY REFERENCE
013400*    to every worker program CALLed below
013500     COPY MSTTBL.
013600*
013700*    end-of-run control totals
013800     COPY CTLREC.
013900*
014000*    run switches
014100 01  RUN-SWITCHES.
014200     05 TRN-EOF-SWITCH            PIC X(1) VALUE 'N'.
014300         88  TRN-EOF                     VALUE 'Y'.
014400     05 USR-LOAD-EOF-SWITCH       PIC X(1) VALUE 'N'.
014500         88  USR-LOAD-EOF                VALUE 'Y'.
014600     05 PRD-LOAD-EOF-SWITCH       PIC X(1) VALUE 'N'.
014700         88  PRD-LOAD-EOF                VALUE 'Y'.
014800     05 RCT-LOAD-EOF-SWITCH       PIC X(1) VALUE 'N'.
014900         88  RCT-LOAD-EOF                VALUE 'Y'.
015000     05 XRF-LOAD-EOF-SWITCH       PIC X(1) VALUE 'N'.
015100         88  XRF-LOAD-EOF                VALUE 'Y'.
015200*
015300*    whole-group view of the run switches, carried per the
015400*    driftstandard layout rule
015500 01  RUN-SWITCHES-ALT REDEFINES RUN-SWITCHES.
015600     05 FILLER                    PIC X(5).
015700*
015800 01  FILE-STATUS-FIELDS.
015900     05 USR-FS                    PIC XX.
016000         88  USR-FS-OK                   VALUE '00'.
016100     05 PRD-FS                    PIC XX.
016200         88  PRD-FS-OK                   VALUE '00'.
016300     05 RCT-FS                    PIC XX.
016400         88  RCT-FS-OK                   VALUE '00'.
016500     05 XRF-FS                    PIC XX.
016600         88  XRF-FS-OK                   VALUE '00'.
016700     05 TRN-FS                    PIC XX.
016800         88  TRN-FS-OK                   VALUE '00'.
016900     05 PRT-FS                    PIC XX.
017000         88  PRT-FS-OK                   VALUE '00'.
017100*
017200*    whole-group view of the file status fields, carried per
017300*    the driftstandard layout rule
017400 01  FILE-STATUS-FIELDS-ALT REDEFINES FILE-STATUS-FIELDS.
017500     05 FILLER                    PIC X(12).
017600*
017700*    return-status area, filled in by every CALLed worker
017800     COPY RTNSTAT.
017900*
018000*    the ticket area, filled in by RCTPRNT for PR or by XREFMNT
018100*    for LR - one CALL, one set of lines handed back, either way
018200     COPY TKTAREA.
018300*
018400*    subscript for the four A0100/Z0100 load-and-rewrite loops
018500 77  W9-SUB                       PIC S9(4) COMP VALUE ZERO.
018600*    subscript for C0610's per-line print loop only
018700 77  W9-LINE-SUB                  PIC S9(4) COMP VALUE ZERO.
018800*
018900 01  HEADLINE                     PIC X(32) VALUE ALL '-'.
019000*
019100*    edited fields for the control report - STRING wants a
019200*    DISPLAY picture to move through, not the COMP counters
019300 01  WE-COUNT-DISPLAY              PIC ZZZZZZ9.
019400 01  WE-AMOUNT-DISPLAY             PIC Z(8)9.99.
019500**********************************************************
019600 PROCEDURE DIVISION.
019700*
019800*    top level of the run - bring the four masters resident,
019900*    walk TRANFILE end to end dispatching each transaction, then
020000*    rewrite the masters and print the control report.  Nothing
020100*    below this paragraph runs except by way of these three
020200*    PERFORMs, in this order, once each per run.
020300 0000-MAIN.
020400
020500     PERFORM A0100-INIT
020600     PERFORM B0100-PROCESS-TRANSACTIONS UNTIL TRN-EOF
020700     PERFORM Z0100-CLOSE-RUN
020800
020900     GOBACK
021000     .
021100
021200**********************************************************
021300*    A0100 - open everything, load the four resident tables,
021400*    close the four master files again (they stay open only
021500*    long enough to load), and prime the main read for TRANFILE
021600 A0100-INIT.
021700
021800     OPEN INPUT  USERFILE PRODFILE RCPTFILE XREFFILE TRANFILE
021900     OPEN OUTPUT PRINTFILE
022000
022100     PERFORM A0110-LOAD-USERS
022200     PERFORM A0120-LOAD-PRODUCTS
022300     PERFORM A0130-LOAD-RECEIPTS
022400     PERFORM A0140-LOAD-XREF
022500
022600     CLOSE USERFILE PRODFILE RCPTFILE XREFFILE
022700
022800     READ TRANFILE
022900         AT END SET TRN-EOF TO TRUE
023000     END-READ
023100     .
023200
023300**********************************************************
023400*    load USERFILE into MST-USR-TABLE, one row per READ
023500 A0110-LOAD-USERS.
023600
023700     PERFORM A0111-LOAD-ONE-USER UNTIL USR-LOAD-EOF
023800     .
023900
024000**********************************************************
024100*    a freshly loaded user is never disabled by virtue of being
024200*    on file - MU-DISABLED comes straight off USR-DISABLED as
024300*    written by USRREG, this paragraph does not touch it
024400 A0111-LOAD-ONE-USER.
024500
024600     READ USERFILE
024700         AT END
024800             SET USR-LOAD-EOF TO TRUE
024900         NOT AT END
025000             ADD 1 TO MST-USR-COUNT
025100             SET MST-USR-IDX TO MST-USR-COUNT
025200             MOVE USR-ID          TO MU-ID (MST-USR-IDX)
025300             MOVE USR-USERNAME    TO MU-USERNAME (MST-USR-IDX)
025400             MOVE USR-EMAIL       TO MU-EMAIL (MST-USR-IDX)
025500             MOVE USR-FULL-NAME   TO MU-FULL-NAME (MST-USR-IDX)
025600             MOVE USR-DISABLED    TO MU-DISABLED (MST-USR-IDX)
025700             MOVE USR-PASSWORD    TO MU-PASSWORD (MST-USR-IDX)
025800     END-READ
025900     .
026000
026100**********************************************************
026200*    load PRODFILE into MST-PRD-TABLE, one row per READ
026300 A0120-LOAD-PRODUCTS.
026400
026500     PERFORM A0121-LOAD-ONE-PRODUCT UNTIL PRD-LOAD-EOF
026600     .
026700
026800**********************************************************
026900*    one product row, as-is - the catalogue carries no delete
027000*    flag so nothing here is ever skipped
027100 A0121-LOAD-ONE-PRODUCT.
027200
027300     READ PRODFILE
027400         AT END
027500             SET PRD-LOAD-EOF TO TRUE
027600         NOT AT END
027700             ADD 1 TO MST-PRD-COUNT
027800             SET MST-PRD-IDX TO MST-PRD-COUNT
027900             MOVE PRD-ID        TO MP-ID (MST-PRD-IDX)
028000             MOVE PRD-NAME      TO MP-NAME (MST-PRD-IDX)
028100             MOVE PRD-PRICE     TO MP-PRICE (MST-PRD-IDX)
028200             MOVE PRD-QTY-TYPE  TO MP-QTY-TYPE (MST-PRD-IDX)
028300     END-READ
028400     .
028500
028600**********************************************************
028700*    load RCPTFILE into MST-RCT-TABLE, one row per READ - the
028800*    file is in ascending RCT-ID order on disk, so the table
028900*    comes out in ascending order by construction; LR's list
029000*    query in XREFMNT relies on that without re-sorting
029100 A0130-LOAD-RECEIPTS.
029200
029300     PERFORM A0131-LOAD-ONE-RECEIPT UNTIL RCT-LOAD-EOF
029400     .
029500
029600**********************************************************
029700*    a receipt read off RCPTFILE was never deleted by the run
029800*    that wrote it, or it would not still be on the file - so
029900*    MR-DELETED is always forced to 'N' here, not copied in
030000 A0131-LOAD-ONE-RECEIPT.
030100
030200     READ RCPTFILE
030300         AT END
030400             SET RCT-LOAD-EOF TO TRUE
030500         NOT AT END
030600             ADD 1 TO MST-RCT-COUNT
030700             SET MST-RCT-IDX TO MST-RCT-COUNT
030800             MOVE RCT-ID           TO MR-ID (MST-RCT-IDX)
030900             MOVE RCT-USER-ID      TO MR-USER-ID (MST-RCT-IDX)
031000             MOVE RCT-CREATED-DATE TO MR-CREATED-DATE
031100                                        (MST-RCT-IDX)
031200             MOVE RCT-CREATED-TIME TO MR-CREATED-TIME
031300                                        (MST-RCT-IDX)
031400             MOVE RCT-PAY-TYPE     TO MR-PAY-TYPE (MST-RCT-IDX)
031500             MOVE RCT-AMOUNT       TO MR-AMOUNT (MST-RCT-IDX)
031600             MOVE RCT-SHOP-NAME    TO MR-SHOP-NAME (MST-RCT-IDX)
031700             MOVE 'N'              TO MR-DELETED (MST-RCT-IDX)
031800     END-READ
031900     .
032000
032100**********************************************************
032200*    load XREFFILE into MST-XRF-TABLE, one row per READ
032300 A0140-LOAD-XREF.
032400
032500     PERFORM A0141-LOAD-ONE-XREF UNTIL XRF-LOAD-EOF
032600     .
032700
032800**********************************************************
032900*    one cross-reference row, MX-DELETED forced to 'N' for the
033000*    same reason A0131 forces MR-DELETED to 'N'
033100 A0141-LOAD-ONE-XREF.
033200
033300     READ XREFFILE
033400         AT END
033500             SET XRF-LOAD-EOF TO TRUE
033600         NOT AT END
033700             ADD 1 TO MST-XRF-COUNT
033800             SET MST-XRF-IDX TO MST-XRF-COUNT
033900             MOVE XRF-RECEIPT-ID TO MX-RECEIPT-ID (MST-XRF-IDX)
034000             MOVE XRF-PRODUCT-ID TO MX-PRODUCT-ID (MST-XRF-IDX)
034100             MOVE XRF-COUNT      TO MX-COUNT (MST-XRF-IDX)
034200             MOVE 'N'            TO MX-DELETED (MST-XRF-IDX)
034300     END-READ
034400     .
034500
034600**********************************************************
034700*    B0100 - the main dispatch paragraph, run once per record
034800*    on TRANFILE until EOF.  RTN-CODE/RTN-MESSAGE are cleared to
034900*    OK before each CALL so a worker that does not bother to set
035000*    them on success is never mistaken for a reject; a non-OK
035100*    return drives both the rejected-transaction control total
035200*    and the REJLOG entry, in the same paragraph, every time
035300 B0100-PROCESS-TRANSACTIONS.
035400
035500     ADD 1 TO CTL-TRANS-READ
035600     MOVE '00' TO RTN-CODE
035700     MOVE SPACE TO RTN-MESSAGE
035800
035900     EVALUATE TRUE
036000         WHEN TRN-IS-NEW-USER
036100             PERFORM C0100-CALL-USRREG
036200         WHEN TRN-IS-NEW-RECEIPT
036300             PERFORM C0200-CALL-RCTBLD
036400         WHEN TRN-IS-ADD-PRODUCT
036500             PERFORM C0300-CALL-XREFMNT-ADD
036600         WHEN TRN-IS-DEL-PRODUCT
036700             PERFORM C0400-CALL-XREFMNT-DEL
036800         WHEN TRN-IS-DEL-RECEIPT
036900             PERFORM C0500-CALL-XREFMNT-DRC
037000         WHEN TRN-IS-PRINT-RECEIPT
037100             PERFORM C0600-CALL-RCTPRNT
037200         WHEN TRN-IS-LIST-RECEIPTS
037300             PERFORM C0700-CALL-XREFMNT-LIST
037400         WHEN OTHER
037500             MOVE '99' TO RTN-CODE
037600             MOVE 'Unknown transaction code' TO RTN-MESSAGE
037700     END-EVALUATE
037800
037900     IF NOT RTN-IS-OK
038000         ADD 1 TO CTL-TRANS-REJECTED
038100         CALL 'REJLOG' USING TRN-CODE RTN-MESSAGE
038200     END-IF
038300
038400     READ TRANFILE
038500         AT END SET TRN-EOF TO TRUE
038600     END-READ
038700     .
038800
038900**********************************************************
039000*    NU - new user.  USRREG owns the whole USER-REGISTER rule
039100*    set; this driver does no validation of its own, it only
039200*    counts and forwards
039300 C0100-CALL-USRREG.
039400
039500     CALL 'USRREG' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
039600     .
039700
039800**********************************************************
039900*    NR - new receipt.  RCTBLD authenticates the requester,
040000*    edits the payment fields, assigns the next receipt id and
040100*    posts the embedded first product line, all in one CALL
040200 C0200-CALL-RCTBLD.
040300
040400     CALL 'RCTBLD' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
040500     IF RTN-IS-OK
040600         ADD 1 TO CTL-RECEIPTS-CREATED
040700     END-IF
040800     .
040900
041000**********************************************************
041100 C0300-CALL-XREFMNT-ADD.
041200
041300*    AP does not use the ticket area, but XREFMNT's CALL
041400*    signature is the same for every code it answers to, so the
041500*    parameter still has to ride along on every call site below
041600     CALL 'XREFMNT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
041700                          WR-TICKET-AREA
041800     IF RTN-IS-OK
041900         ADD 1 TO CTL-LINES-ADDED
042000     END-IF
042100     .
042200
042300**********************************************************
042400*    DP - delete a product line off a receipt the requester
042500*    owns; XREFMNT rejects a line it cannot find
042600 C0400-CALL-XREFMNT-DEL.
042700
042800     CALL 'XREFMNT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
042900                          WR-TICKET-AREA
043000     IF RTN-IS-OK
043100         ADD 1 TO CTL-LINES-REMOVED
043200     END-IF
043300     .
043400
043500**********************************************************
043600*    DR - tombstone a whole receipt the requester owns.  No
043700*    control total of its own - a deleted receipt is still a
043800*    receipt that existed, so it is not counted separately from
043900*    CTL-RECEIPTS-CREATED
044000 C0500-CALL-XREFMNT-DRC.
044100
044200     CALL 'XREFMNT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
044300                          WR-TICKET-AREA
044400     .
044500
044600**********************************************************
044700*    PR - print one receipt's ticket.  RCTPRNT fills in
044800*    WR-TICKET-AREA; the ticket total comes back the same way
044900*    and feeds CTL-GRAND-TOTAL before the lines are printed
045000 C0600-CALL-RCTPRNT.
045100
045200     MOVE ZERO TO TKT-LINE-COUNT TKT-RECEIPT-TOTAL
045300     CALL 'RCTPRNT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
045400                          WR-TICKET-AREA
045500     IF RTN-IS-OK
045600         ADD 1 TO CTL-RECEIPTS-PRINTED
045700         ADD TKT-RECEIPT-TOTAL TO CTL-GRAND-TOTAL
045800         PERFORM C0610-WRITE-TICKET
045900             VARYING W9-LINE-SUB FROM 1 BY 1
046000             UNTIL W9-LINE-SUB > TKT-LINE-COUNT
046100     END-IF
046200     .
046300
046400**********************************************************
046500*    one line at a time off WR-TICKET-AREA onto PRINTFILE -
046600*    shared by C0600 (PR) and C0700 (LR), since both hand back
046700*    a TKT-LINE-COUNT/TKT-LINES pair built the same way
046800 C0610-WRITE-TICKET.
046900
047000     MOVE SPACE TO PRT-CARRIAGE-CTL
047100     MOVE TKT-LINES (W9-LINE-SUB) TO PRT-LINE
047200     WRITE PRINTFILE-REC
047300     .
047400
047500**********************************************************
047600*    LR - list a user's receipts.  XREFMNT does the scanning
047700*    and the skip/limit windowing; this paragraph only zeroes
047800*    the ticket area first and, on success, walks the same
047900*    C0610-WRITE-TICKET print loop C0600 uses for PR, since the
048000*    lines XREFMNT hands back are already formatted 32-column
048100*    rows ready for PRINTFILE
048200 C0700-CALL-XREFMNT-LIST.
048300
048400     MOVE ZERO TO TKT-LINE-COUNT TKT-RECEIPT-TOTAL
048500     CALL 'XREFMNT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
048600                          WR-TICKET-AREA
048700     IF RTN-IS-OK
048800         PERFORM C0610-WRITE-TICKET
048900             VARYING W9-LINE-SUB FROM 1 BY 1
049000             UNTIL W9-LINE-SUB > TKT-LINE-COUNT
049100     END-IF
049200     .
049300
049400**********************************************************
049500*    end-of-run - each master is reopened OUTPUT in turn and the
049600*    resident table written back row by row, tombstoned rows
049700*    (MR-DELETED/MX-DELETED) dropped permanently at this point;
049800*    USERFILE carries no tombstone byte so every user row
049900*    written out, the control report goes to PRINTFILE last
050000 Z0100-CLOSE-RUN.
050100
050200     OPEN OUTPUT USERFILE
050300     PERFORM Z0110-REWRITE-USERS
050400     CLOSE USERFILE
050500
050600     OPEN OUTPUT PRODFILE
050700     PERFORM Z0120-REWRITE-PRODUCTS
050800     CLOSE PRODFILE
050900
051000     OPEN OUTPUT RCPTFILE
051100     PERFORM Z0130-REWRITE-RECEIPTS
051200     CLOSE RCPTFILE
051300
051400     OPEN OUTPUT XREFFILE
051500     PERFORM Z0140-REWRITE-XREF
051600     CLOSE XREFFILE
051700
051800     PERFORM Z0150-PRINT-CONTROL-REPORT
051900
052000     CLOSE TRANFILE PRINTFILE
052100     .
052200
052300**********************************************************
052400*    every user row goes back out, none are ever tombstoned
052500 Z0110-REWRITE-USERS.
052600
052700     PERFORM Z0111-REWRITE-ONE-USER
052800         VARYING W9-SUB FROM 1 BY 1
052900         UNTIL W9-SUB > MST-USR-COUNT
053000     .
053100
053200**********************************************************
053300*    one user row, field by field off MST-USR-TABLE back onto
053400*    USR-RECORD's layout
053500 Z0111-REWRITE-ONE-USER.
053600
053700     MOVE MU-ID (W9-SUB)        TO USR-ID
053800     MOVE MU-USERNAME (W9-SUB)  TO USR-USERNAME
053900     MOVE MU-EMAIL (W9-SUB)     TO USR-EMAIL
054000     MOVE MU-FULL-NAME (W9-SUB) TO USR-FULL-NAME
054100     MOVE MU-DISABLED (W9-SUB)  TO USR-DISABLED
054200     MOVE MU-PASSWORD (W9-SUB)  TO USR-PASSWORD
054300     WRITE USR-RECORD
054400     .
054500
054600**********************************************************
054700*    product rows carry no delete flag at all in this system -
054800*    products are never removed, only referenced less often
054900 Z0120-REWRITE-PRODUCTS.
055000
055100     PERFORM Z0121-REWRITE-ONE-PRODUCT
055200         VARYING W9-SUB FROM 1 BY 1
055300         UNTIL W9-SUB > MST-PRD-COUNT
055400     .
055500
055600**********************************************************
055700*    one product row, unconditionally - see Z0120's note
055800 Z0121-REWRITE-ONE-PRODUCT.
055900
056000     MOVE MP-ID (W9-SUB)        TO PRD-ID
056100     MOVE MP-NAME (W9-SUB)      TO PRD-NAME
056200     MOVE MP-PRICE (W9-SUB)     TO PRD-PRICE
056300     MOVE MP-QTY-TYPE (W9-SUB)  TO PRD-QTY-TYPE
056400     WRITE PRD-RECORD
056500     .
056600
056700**********************************************************
056800*    a receipt tombstoned by a DR transaction this run is
056900*    dropped here for good - it never reaches RCPTFILE again,
057000*    so next run's A0130-LOAD-RECEIPTS never sees it either
057100 Z0130-REWRITE-RECEIPTS.
057200
057300     PERFORM Z0131-REWRITE-ONE-RECEIPT
057400         VARYING W9-SUB FROM 1 BY 1
057500         UNTIL W9-SUB > MST-RCT-COUNT
057600     .
057700
057800**********************************************************
057900 Z0131-REWRITE-ONE-RECEIPT.
058000
058100     IF NOT MR-IS-DELETED (W9-SUB)
058200         MOVE MR-ID (W9-SUB)           TO RCT-ID
058300         MOVE MR-USER-ID (W9-SUB)      TO RCT-USER-ID
058400         MOVE MR-CREATED-DATE (W9-SUB) TO RCT-CREATED-DATE
058500         MOVE MR-CREATED-TIME (W9-SUB) TO RCT-CREATED-TIME
058600         MOVE MR-PAY-TYPE (W9-SUB)     TO RCT-PAY-TYPE
058700         MOVE MR-AMOUNT (W9-SUB)       TO RCT-AMOUNT
058800         MOVE MR-SHOP-NAME (W9-SUB)    TO RCT-SHOP-NAME
058900         WRITE RCT-RECORD
059000     END-IF
059100     .
059200
059300**********************************************************
059400*    a line tombstoned by DP, or belonging to a receipt
059500*    tombstoned by DR, is dropped here the same as Z0130 drops
059600*    deleted receipts - XREFMNT never compacts the table itself,
059700*    it only flips MX-DELETED, so the compaction happens once,
059800*    here, at end of run
059900 Z0140-REWRITE-XREF.
060000
060100     PERFORM Z0141-REWRITE-ONE-XREF
060200         VARYING W9-SUB FROM 1 BY 1
060300         UNTIL W9-SUB > MST-XRF-COUNT
060400     .
060500
060600**********************************************************
060700*    one cross-reference row, skipped if tombstoned - see Z0140's
060800*    note on where the compaction actually happens
060900 Z0141-REWRITE-ONE-XREF.
061000
061100     IF NOT MX-IS-DELETED (W9-SUB)
061200         MOVE MX-RECEIPT-ID (W9-SUB) TO XRF-RECEIPT-ID
061300         MOVE MX-PRODUCT-ID (W9-SUB) TO XRF-PRODUCT-ID
061400         MOVE MX-COUNT (W9-SUB)      TO XRF-COUNT
061500         WRITE XRF-RECORD
061600     END-IF
061700     .
061800
061900**********************************************************
062000*    one dashed rule line (HEADLINE, VALUEd ALL '-' at compile
062100*    time) then the seven count/total lines below it
062200 Z0150-PRINT-CONTROL-REPORT.
062300
062400     MOVE SPACE TO PRT-CARRIAGE-CTL
062500     MOVE HEADLINE TO PRT-LINE
062600     WRITE PRINTFILE-REC
062700
062800     PERFORM Z0151-PRINT-COUNT-LINE
062900     .
063000
063100**********************************************************
063200 Z0151-PRINT-COUNT-LINE.
063300*    plain end-of-run control totals, one figure per line -
063400*    see COPYLIB-CTLREC for the fields
063500     MOVE SPACE TO PRT-CARRIAGE-CTL
063600     MOVE SPACE TO PRT-LINE
063700
063800     MOVE CTL-TRANS-READ TO WE-COUNT-DISPLAY
063900     STRING 'TRANSACTIONS READ    ' WE-COUNT-DISPLAY
064000         DELIMITED BY SIZE INTO PRT-LINE
064100     WRITE PRINTFILE-REC
064200*
064300*    NU/NR/AP/DP/DR/PR/LR all counted together here - this is
064400*    every record B0100 saw, rejects included
064500     MOVE SPACE TO PRT-LINE
064600     MOVE CTL-RECEIPTS-CREATED TO WE-COUNT-DISPLAY
064700     STRING 'RECEIPTS CREATED     ' WE-COUNT-DISPLAY
064800         DELIMITED BY SIZE INTO PRT-LINE
064900     WRITE PRINTFILE-REC
065000*
065100     MOVE SPACE TO PRT-LINE
065200     MOVE CTL-RECEIPTS-PRINTED TO WE-COUNT-DISPLAY
065300     STRING 'RECEIPTS PRINTED     ' WE-COUNT-DISPLAY
065400         DELIMITED BY SIZE INTO PRT-LINE
065500     WRITE PRINTFILE-REC
065600*
065700     MOVE SPACE TO PRT-LINE
065800     MOVE CTL-LINES-ADDED TO WE-COUNT-DISPLAY
065900     STRING 'LINES ADDED          ' WE-COUNT-DISPLAY
066000         DELIMITED BY SIZE INTO PRT-LINE
066100     WRITE PRINTFILE-REC
066200*
066300     MOVE SPACE TO PRT-LINE
066400     MOVE CTL-LINES-REMOVED TO WE-COUNT-DISPLAY
066500     STRING 'LINES REMOVED        ' WE-COUNT-DISPLAY
066600         DELIMITED BY SIZE INTO PRT-LINE
066700     WRITE PRINTFILE-REC
066800*
066900*    unknown TRN-CODE and every rejected AP/DP/DR/NR/LR land in
067000*    this one figure - REJLOG carries the per-transaction detail
067100     MOVE SPACE TO PRT-LINE
067200     MOVE CTL-TRANS-REJECTED TO WE-COUNT-DISPLAY
067300     STRING 'TRANSACTIONS REJECTED' WE-COUNT-DISPLAY
067400         DELIMITED BY SIZE INTO PRT-LINE
067500     WRITE PRINTFILE-REC
067600*
067700*    money, so WE-AMOUNT-DISPLAY not WE-COUNT-DISPLAY
067800     MOVE SPACE TO PRT-LINE
067900     MOVE CTL-GRAND-TOTAL TO WE-AMOUNT-DISPLAY
068000     STRING 'GRAND TOTAL          ' WE-AMOUNT-DISPLAY
068100         DELIMITED BY SIZE INTO PRT-LINE
068200     WRITE PRINTFILE-REC
068300     .
