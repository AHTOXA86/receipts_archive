000100*
000200*  PRD -  product master record layout
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY PRDREC.' in WS or FD.
000600*
000700*  2024-02-06  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   artikel/service layout for the receipts
000900*                   archive conversion.
001000*  2024-03-02  BK   Req 2214 - PRD-QTY-TYPE 88-levels added for   R2214   
001100*                   the three unit kinds used on the ticket.
001200*
001300 01  PRD-RECORD.
001400     03 PRD-ID                   PIC 9(6).
001500     03 PRD-NAME                  PIC X(25).
001600     03 PRD-PRICE                 PIC S9(5)V99.
001700     03 PRD-QTY-TYPE              PIC X(1).
001800         88  PRD-QTY-ITEMS               VALUE 'I'.
001900         88  PRD-QTY-KILOS                VALUE 'K'.
002000         88  PRD-QTY-LITERS               VALUE 'L'.
002100*
002200*    whole-record view, used to blank or raw-move the record
002300*    (no byte of PRD-RECORD is left over for an in-line filler -
002400*    39 bytes is exactly full with real fields)
002500*
002600 01  PRD-RECORD-FILLER REDEFINES PRD-RECORD.
002700     03 FILLER                    PIC X(39).
