000100*
000200*  TRN -  archive batch transaction record layout
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY TRNREC.' in WS or FD.
000600*
000700*  2024-02-09  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   gäldenär transaction layout for the receipts
000900*                   archive conversion.  One flat TRN-DATA area,
001000*                   redefined per TRN-CODE below - same device
001100*                   the Bankgirot reader used for its TRANCODE.
001200*  2024-02-23  AHJ  Req 2208 - added the requester USERNAME/      R2208   
001300*                   PASSWORD pair to every code except NU/PR so
001400*                   USER-AUTH gets exercised on real traffic.
001500*  2024-03-11  BK   Req 2214 - NR now carries one embedded        R2214   
001600*                   product line so a brand-new receipt always
001700*                   has at least one line at creation time.
001800*  2024-03-14  AHJ  Req 2208 - added the generic requester view   R2208   
001900*                   below so USRREG can authenticate NR/AP/DP/DR
002000*                   off one layout instead of four look-alikes.
002100*  2024-04-02  BK   Req 2231 - added LR, list-a-user's-receipts.  R2231   
002200*                   Auditors want the skip/limit windowing rule
002300*                   exercised by a real transaction, not just
002400*                   described in the requirements note.
002500*
002600 01  TRN-RECORD.
002700     03 TRN-CODE                  PIC X(2).
002800         88  TRN-IS-NEW-USER             VALUE 'NU'.
002900         88  TRN-IS-NEW-RECEIPT          VALUE 'NR'.
003000         88  TRN-IS-ADD-PRODUCT          VALUE 'AP'.
003100         88  TRN-IS-DEL-PRODUCT          VALUE 'DP'.
003200         88  TRN-IS-DEL-RECEIPT          VALUE 'DR'.
003300         88  TRN-IS-PRINT-RECEIPT        VALUE 'PR'.
003400         88  TRN-IS-LIST-RECEIPTS        VALUE 'LR'.
003500     03 TRN-DATA                  PIC X(118).
003600*
003700*    NU - new user  (USER-REGISTER)
003800*
003900 01  TRN-NEW-USER REDEFINES TRN-RECORD.
004000     03 FILLER                    PIC X(2).
004100     03 TNU-USERNAME              PIC X(20).
004200     03 TNU-EMAIL                 PIC X(40).
004300     03 TNU-FULL-NAME             PIC X(30).
004400     03 TNU-PASSWORD-CLEAR        PIC X(20).
004500     03 FILLER                    PIC X(8).
004600*
004700*    NR - new receipt  (RECEIPT-BUILD) - one embedded line
004800*
004900 01  TRN-NEW-RECEIPT REDEFINES TRN-RECORD.
005000     03 FILLER                    PIC X(2).
005100     03 TNR-REQ-USERNAME          PIC X(20).
005200     03 TNR-REQ-PASSWORD           PIC X(20).
005300     03 TNR-SHOP-NAME              PIC X(30).
005400     03 TNR-PAY-TYPE               PIC X(1).
005500         88  TNR-PAY-IS-CASH              VALUE 'C'.
005600         88  TNR-PAY-IS-CASHLESS           VALUE 'L'.
005700     03 TNR-AMOUNT                 PIC S9(5)V99.
005800     03 TNR-PRD-NAME               PIC X(25).
005900     03 TNR-PRD-PRICE              PIC S9(5)V99.
006000     03 TNR-PRD-QTY-TYPE           PIC X(1).
006100     03 TNR-COUNT                  PIC 9(5).
006200     03 FILLER                    PIC X(2).
006300*
006400*    AP - add product line  (XREF-MAINT)
006500*
006600 01  TRN-ADD-PRODUCT REDEFINES TRN-RECORD.
006700     03 FILLER                    PIC X(2).
006800     03 TAP-REQ-USERNAME          PIC X(20).
006900     03 TAP-REQ-PASSWORD           PIC X(20).
007000     03 TAP-RECEIPT-ID             PIC 9(6).
007100     03 TAP-PRODUCT-ID             PIC 9(6).
007200     03 TAP-COUNT                  PIC 9(5).
007300     03 FILLER                    PIC X(61).
007400*
007500*    DP - delete product line  (XREF-MAINT)
007600*
007700 01  TRN-DEL-PRODUCT REDEFINES TRN-RECORD.
007800     03 FILLER                    PIC X(2).
007900     03 TDP-REQ-USERNAME          PIC X(20).
008000     03 TDP-REQ-PASSWORD           PIC X(20).
008100     03 TDP-RECEIPT-ID             PIC 9(6).
008200     03 TDP-PRODUCT-ID             PIC 9(6).
008300     03 FILLER                    PIC X(66).
008400*
008500*    DR - delete receipt  (XREF-MAINT)
008600*
008700 01  TRN-DEL-RECEIPT REDEFINES TRN-RECORD.
008800     03 FILLER                    PIC X(2).
008900     03 TDR-REQ-USERNAME          PIC X(20).
009000     03 TDR-REQ-PASSWORD           PIC X(20).
009100     03 TDR-RECEIPT-ID             PIC 9(6).
009200     03 FILLER                    PIC X(72).
009300*
009400*    PR - print receipt  (RECEIPT-PRINT) - no requester needed,
009500*         the source system's get_formatted_receipt takes only
009600*         the receipt id
009700*
009800 01  TRN-PRINT-RECEIPT REDEFINES TRN-RECORD.
009900     03 FILLER                    PIC X(2).
010000     03 TPR-RECEIPT-ID             PIC 9(6).
010100     03 FILLER                    PIC X(112).
010200*
010300*    LR - list a user's receipts  (RECEIPT-QUERY / OWNERSHIP) -
010400*         requester pair plus the skip/limit window; a zero
010500*         TLR-LIMIT means "use the default of 100" (see XREFMNT
010600*         5000-LIST-RECEIPTS), skip 0 needs no such default
010700*
010800 01  TRN-LIST-RECEIPTS REDEFINES TRN-RECORD.
010900     03 FILLER                    PIC X(2).
011000     03 TLR-REQ-USERNAME          PIC X(20).
011100     03 TLR-REQ-PASSWORD           PIC X(20).
011200     03 TLR-SKIP                   PIC 9(5).
011300     03 TLR-LIMIT                  PIC 9(5).
011400     03 FILLER                    PIC X(68).
011500*
011600*    generic requester view - NR/AP/DP/DR/LR all carry the
011700*    requester USERNAME/PASSWORD pair at the same offset, so
011800*    USER-AUTH CHECK is coded once against this view instead of
011900*    once per TRN-CODE
012000*
012100*    (AP/DP/DR also agree on where the receipt id sits right
012200*    after the requester pair, so it is carried here too; LR has
012300*    no single receipt id and reads TLR-SKIP/TLR-LIMIT instead)
012400*
012500 01  TRN-REQUESTER-VIEW REDEFINES TRN-RECORD.
012600     03 FILLER                    PIC X(2).
012700     03 TRQ-USERNAME               PIC X(20).
012800     03 TRQ-PASSWORD               PIC X(20).
012900     03 TRQ-RECEIPT-ID             PIC 9(6).
013000     03 FILLER                    PIC X(70).
