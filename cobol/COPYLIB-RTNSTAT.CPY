000100*
000200*  RTN -  return-status area passed back by every receipts
000300*  archive worker program (RCTBLD/PRDMAINT/USRREG/XREFMNT/
000400*  RCTPRNT) to its caller.  Put this file in the /COPYLIB
000500*  directory.
000600*
000700*  Include with: 'COPY RTNSTAT.' in WS or LINKAGE.
000800*
000900*  2024-02-10  AHJ  Req 2201 - first cut.                         R2201   
001000*  2024-02-24  AHJ  Req 2208 - added RTN-USER-ID so USRREG's      R2208   
001100*                   authenticate function can hand the resolved
001200*                   numeric user id back to RCTBLD/XREFMNT for
001300*                   the ownership compare.
001400*  2024-03-02  BK   Req 2214 - added RTN-PRODUCT-ID so PRDMAINT   R2214   
001500*                   can hand back the id of the product row it
001600*                   just assigned or matched.
001700*
001800 01  WR-RETURN-STATUS.
001900     05 RTN-CODE                  PIC X(2)  VALUE '00'.
002000         88  RTN-IS-OK                   VALUE '00'.
002100     05 RTN-MESSAGE                PIC X(48) VALUE SPACE.
002200     05 RTN-USER-ID                PIC 9(6)  VALUE ZERO.
002300     05 RTN-PRODUCT-ID             PIC 9(6)  VALUE ZERO.
002400     05 FILLER                     PIC X(4)  VALUE SPACE.
