000100*
000200*  MST -  resident master tables, loaded once per archive run
000300*  from USERFILE/PRODFILE/RCPTFILE/XREFFILE and searched by key
000400*  for the life of the run.  Put this file in the /COPYLIB
000500*  directory.
000600*
000700*  Include with: 'COPY MSTTBL.' in WS (PBSARCHV, owns storage)
000800*  or LINKAGE (RCTBLD/PRDMAINT/USRREG/XREFMNT/RCTPRNT, receive
000900*  by reference from PBSARCHV's CALL).
001000*
001100*  2024-02-14  AHJ  Req 2201 - first cut.                         R2201   
001200*  2024-03-05  BK   Req 2219 - added MR-DELETED/MX-DELETED        R2219   
001300*                   tombstone bytes - a sequential table has no
001400*                   cheap way to close a gap, so DR/DP mark the
001500*                   row dead instead of shuffling the array.
001600*  2024-03-14  AHJ  Req 2201 - FILLER added to the group level    R2201   
001700*                   per driftstandard, spare bytes for a future
001800*                   table without another copybook change.
001900*
002000 01  MST-TABLES.
002100     05 MST-USR-COUNT             PIC S9(4) COMP VALUE ZERO.
002200     05 MST-USR-TABLE OCCURS 500 TIMES
002300                             INDEXED BY MST-USR-IDX.
002400         10 MU-ID                 PIC 9(6).
002500         10 MU-USERNAME           PIC X(20).
002600         10 MU-EMAIL              PIC X(40).
002700         10 MU-FULL-NAME          PIC X(30).
002800         10 MU-DISABLED           PIC X(1).
002900             88  MU-IS-DISABLED         VALUE 'Y'.
003000         10 MU-PASSWORD           PIC X(40).
003100     05 MST-PRD-COUNT             PIC S9(4) COMP VALUE ZERO.
003200     05 MST-PRD-TABLE OCCURS 2000 TIMES
003300                             INDEXED BY MST-PRD-IDX.
003400         10 MP-ID                 PIC 9(6).
003500         10 MP-NAME               PIC X(25).
003600         10 MP-PRICE              PIC S9(5)V99.
003700         10 MP-QTY-TYPE           PIC X(1).
003800     05 MST-RCT-COUNT             PIC S9(4) COMP VALUE ZERO.
003900     05 MST-RCT-TABLE OCCURS 2000 TIMES
004000                             INDEXED BY MST-RCT-IDX.
004100         10 MR-ID                 PIC 9(6).
004200         10 MR-USER-ID            PIC 9(6).
004300         10 MR-CREATED-DATE       PIC 9(8).
004400         10 MR-CREATED-TIME       PIC 9(4).
004500         10 MR-PAY-TYPE           PIC X(1).
004600         10 MR-AMOUNT             PIC S9(5)V99.
004700         10 MR-SHOP-NAME          PIC X(30).
004800         10 MR-DELETED            PIC X(1).
004900             88  MR-IS-DELETED          VALUE 'Y'.
005000     05 MST-XRF-COUNT             PIC S9(4) COMP VALUE ZERO.
005100     05 MST-XRF-TABLE OCCURS 5000 TIMES
005200                             INDEXED BY MST-XRF-IDX.
005300         10 MX-RECEIPT-ID         PIC 9(6).
005400         10 MX-PRODUCT-ID         PIC 9(6).
005500         10 MX-COUNT              PIC 9(5).
005600         10 MX-DELETED            PIC X(1).
005700             88  MX-IS-DELETED          VALUE 'Y'.
005800     05 FILLER                    PIC X(4).
