000100*
000200*  RCT -  receipt master record layout
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY RCTREC.' in WS or FD.
000600*
000700*  2024-02-07  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   faktura/invoice layout for the receipts
000900*                   archive conversion.
001000*  2024-03-02  BK   Req 2214 - RCT-PAY-TYPE 88-levels added.      R2214   
001100*
001200 01  RCT-RECORD.
001300     03 RCT-ID                   PIC 9(6).
001400     03 RCT-USER-ID               PIC 9(6).
001500     03 RCT-CREATED-DATE          PIC 9(8).
001600     03 RCT-CREATED-TIME          PIC 9(4).
001700     03 RCT-PAY-TYPE              PIC X(1).
001800         88  RCT-PAY-CASH                VALUE 'C'.
001900         88  RCT-PAY-CASHLESS             VALUE 'L'.
002000     03 RCT-AMOUNT                PIC S9(5)V99.
002100     03 RCT-SHOP-NAME             PIC X(30).
002200*
002300*    whole-record view, used to blank or raw-move the record
002400*    (no byte of RCT-RECORD is left over for an in-line filler -
002500*    62 bytes is exactly full with real fields)
002600*
002700 01  RCT-RECORD-FILLER REDEFINES RCT-RECORD.
002800     03 FILLER                    PIC X(62).
