000100*
000200*  XRF -  product-to-receipt cross-reference record layout
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY XRFREC.' in WS or FD.
000600*
000700*  2024-02-08  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   kund-adress link layout for the receipts
000900*                   archive conversion.
001000*
001100 01  XRF-RECORD.
001200     03 XRF-RECEIPT-ID           PIC 9(6).
001300     03 XRF-PRODUCT-ID           PIC 9(6).
001400     03 XRF-COUNT                 PIC 9(5).
001500*
001600*    whole-record view, used to blank or raw-move the record
001700*    (no byte of XRF-RECORD is left over for an in-line filler -
001800*    17 bytes is exactly full with real fields)
001900*
002000 01  XRF-RECORD-FILLER REDEFINES XRF-RECORD.
002100     03 FILLER                    PIC X(17).
