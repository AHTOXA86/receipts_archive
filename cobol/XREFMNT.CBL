000100*****************************************************************
000200*
000300*   PROGRAM:     XREFMNT
000400*   FUNCTION:    XREF-MAINT - adds (AP) or removes (DP) a
000500*                product line on an existing receipt, and
000600*                tombstones a whole receipt (DR).  Every one of
000700*                those three transaction codes is run through
000800*                RECEIPT-QUERY / OWNERSHIP CHECK first - the
000900*                requester must authenticate and must own the
001000*                receipt named in the transaction, or the change
001100*                is rejected outright, no partial update.
001200*
001300*                Also carries the other half of RECEIPT-QUERY:
001400*                LR, the list-a-user's-receipts lookup, which has
001500*                no single receipt id to own-check against and so
001600*                only authenticates before scanning the resident
001700*                receipt table for that user's rows (skip/limit
001800*                windowed, ascending receipt id, same order the
001900*                masters were loaded in).
002000*
002100*                CALLed by PBSARCHV for AP/DP/DR/LR records.  The
002200*                ticket area is only filled in for LR; AP/DP/DR
002300*                leave it untouched and PBSARCHV does not write it
002400*                for those codes.
002500*
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    XREFMNT.
002900 AUTHOR.        K NYSTROM.
003000 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
003100 DATE-WRITTEN.  1992-03-17.
003200 DATE-COMPILED.
003300 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
003400*
003500*    C H A N G E   L O G
003600*
003700*  1992-03-17  KN   First cut - address add/change/remove off     CHG92   
003800*                   the customer address block.
003900*  1995-05-09  BOS  Remove now tombstones the row instead of      CHG95   
004000*                   compacting the table - the old compact logic
004100*                   corrupted a run when two removes landed on
004200*                   the same batch.
004300*  1998-12-03  SN   Y2K - no date fields live in this program,    Y2K98   
004400*                   reviewed and signed off clean under the 1998
004500*                   sweep.
004600*  2024-02-20  AHJ  Req 2201 - reworked for the receipts archive; R2201   
004700*                   this now maintains receipt cross-reference
004800*                   lines instead of the customer address block.
004900*  2024-02-24  AHJ  Req 2208 - ownership check added ahead of     R2208   
005000*                   every AP/DP/DR - a requester may only change
005100*                   a receipt that is their own.
005200*  2024-04-02  BK   Req 2231 - added LR, the list-a-user's-       R2231   
005300*                   receipts query, with the skip/limit windowing
005400*                   rule (default skip 0, limit 100).  Lives here
005500*                   rather than a new program because it is the
005600*                   other half of the same RECEIPT-QUERY /
005700*                   OWNERSHIP translatable unit this program
005800*                   already carries.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.   IBM-370.
006300 OBJECT-COMPUTER.   IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    no files of its own - works entirely off the storage
006900*    passed down from PBSARCHV
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 01  SWITCHES.
007700     05 OWNERSHIP-OK-SWITCH        PIC X(1)  VALUE 'N'.
007800         88  OWNERSHIP-IS-OK              VALUE 'Y'.
007900     05 FOUND-RECEIPT-SWITCH       PIC X(1)  VALUE 'N'.
008000         88  FOUND-RECEIPT                VALUE 'Y'.
008100     05 FOUND-XREF-SWITCH          PIC X(1)  VALUE 'N'.
008200         88  FOUND-XREF                    VALUE 'Y'.
008300 01  SWITCHES-ALT REDEFINES SWITCHES.
008400     05 FILLER                     PIC X(3).
008500*
008600 77  W9-SUB                        PIC S9(4) COMP VALUE ZERO.
008700 77  W9-RCT-IDX-SAVE               PIC S9(4) COMP VALUE ZERO.
008800 77  W9-XRF-IDX-SAVE               PIC S9(4) COMP VALUE ZERO.
008900*
009000*    LR working fields - the skip/limit window is counted down in
009100*    resident COMP counters, never with an intrinsic FUNCTION; a
009200*    TLR-LIMIT of zero on the incoming transaction means "use the
009300*    spec default of 100" (TLR-SKIP needs no such default - zero
009400*    already is the default)
009500*
009600 77  W9-SKIP-LEFT                  PIC S9(5) COMP VALUE ZERO.
009700 77  W9-EFF-LIMIT                  PIC S9(5) COMP VALUE ZERO.
009800*
009900*    one formatted 32-column line per matching receipt, built the
010000*    same way RCTPRNT builds a ticket line, then handed back to
010100*    PBSARCHV in WR-TICKET-AREA for the PRINTFILE write
010200*
010300 01  WS-RCT-ID-EDIT                PIC 9(6).
010400*
010500*    whole-record view of the local counters above, kept so this
010600*    program also carries a FILLER on its 01-level group per the
010700*    driftstandard layout rule
010800*
010900 01  W9-XREF-WORK-GROUP.
011000     05 W9-XREF-WORK-DISP          PIC S9(4) COMP.
011100     05 FILLER                     PIC X(6).
011200 01  W9-XREF-WORK-ALT REDEFINES W9-XREF-WORK-GROUP.
011300     05 FILLER                     PIC X(10).
011400 01  W9-XREF-WORK-ALT2 REDEFINES W9-XREF-WORK-GROUP.
011500     05 W9-XREF-WORK-ALT2-DISP     PIC S9(4) COMP.
011600     05 FILLER                     PIC X(6).
011700*
011800 LINKAGE SECTION.
011900     COPY TRNREC.
012000     COPY MSTTBL.
012100     COPY RTNSTAT.
012200     COPY TKTAREA.
012300*
012400 PROCEDURE DIVISION USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
012500                          WR-TICKET-AREA.
012600*
012700 0000-MAINTAIN-XREF.
012800     MOVE '00'  TO RTN-CODE
012900     MOVE SPACE TO RTN-MESSAGE
013000*    LR has no one receipt id to own-check, so it skips straight
013100*    to 5000 and never sees 1000-AUTHENTICATE-AND-CHECK-OWNER;
013200*    AP/DP/DR all still have to clear the ownership gate first
013300     IF TRN-IS-LIST-RECEIPTS
013400         PERFORM 5000-LIST-RECEIPTS THRU 5000-EXIT
013500         GOBACK
013600     END-IF
013700     PERFORM 1000-AUTHENTICATE-AND-CHECK-OWNER THRU 1000-EXIT
013800     IF OWNERSHIP-IS-OK
013900         EVALUATE TRUE
014000             WHEN TRN-IS-ADD-PRODUCT
014100                 PERFORM 2000-ADD-PRODUCT-LINE THRU 2000-EXIT
014200             WHEN TRN-IS-DEL-PRODUCT
014300                 PERFORM 3000-DELETE-PRODUCT-LINE THRU 3000-EXIT
014400             WHEN TRN-IS-DEL-RECEIPT
014500                 PERFORM 4000-DELETE-RECEIPT THRU 4000-EXIT
014600             WHEN OTHER
014700                 MOVE '99' TO RTN-CODE
014800                 MOVE 'XREFMNT called for a code it does not'
014900                    & ' handle' TO RTN-MESSAGE
015000         END-EVALUATE
015100     END-IF
015200     GOBACK.
015300*
015400 1000-AUTHENTICATE-AND-CHECK-OWNER.
015500*    RECEIPT-QUERY / OWNERSHIP CHECK - authenticate the
015600*    requester, find the receipt named in TRQ-RECEIPT-ID, and
015700*    confirm the two numeric user ids agree
015800     MOVE 'N' TO OWNERSHIP-OK-SWITCH
015900     CALL 'USRREG' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
016000     IF RTN-IS-OK
016100         PERFORM 1100-FIND-RECEIPT THRU 1100-EXIT
016200         IF FOUND-RECEIPT
016300             IF MR-USER-ID (W9-RCT-IDX-SAVE) = RTN-USER-ID
016400                 MOVE 'Y' TO OWNERSHIP-OK-SWITCH
016500             ELSE
016600                 MOVE '33' TO RTN-CODE
016700                 MOVE 'Not authorized' TO RTN-MESSAGE
016800             END-IF
016900         ELSE
017000             MOVE '21' TO RTN-CODE
017100             MOVE 'Receipt not found' TO RTN-MESSAGE
017200         END-IF
017300     END-IF
017400     .
017500 1000-EXIT.
017600     EXIT.
017700*
017800 1100-FIND-RECEIPT.
017900     MOVE 'N' TO FOUND-RECEIPT-SWITCH
018000     MOVE ZERO TO W9-RCT-IDX-SAVE
018100     PERFORM 1110-TEST-ONE-RECEIPT-ID THRU 1110-EXIT
018200         VARYING W9-SUB FROM 1 BY 1
018300         UNTIL W9-SUB > MST-RCT-COUNT
018400              OR FOUND-RECEIPT
018500     .
018600 1100-EXIT.
018700     EXIT.
018800*
018900 1110-TEST-ONE-RECEIPT-ID.
019000     IF MR-ID (W9-SUB) = TRQ-RECEIPT-ID
019100             AND NOT MR-IS-DELETED (W9-SUB)
019200         MOVE 'Y' TO FOUND-RECEIPT-SWITCH
019300         MOVE W9-SUB TO W9-RCT-IDX-SAVE
019400     END-IF
019500     .
019600 1110-EXIT.
019700     EXIT.
019800*
019900 2000-ADD-PRODUCT-LINE.
020000     CALL 'PRDMAINT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
020100     IF RTN-IS-OK
020200         ADD 1 TO MST-XRF-COUNT
020300         SET MST-XRF-IDX TO MST-XRF-COUNT
020400         MOVE TAP-RECEIPT-ID    TO MX-RECEIPT-ID (MST-XRF-IDX)
020500         MOVE RTN-PRODUCT-ID    TO MX-PRODUCT-ID (MST-XRF-IDX)
020600         MOVE TAP-COUNT         TO MX-COUNT (MST-XRF-IDX)
020700         MOVE 'N'               TO MX-DELETED (MST-XRF-IDX)
020800         MOVE '00'              TO RTN-CODE
020900     END-IF
021000     .
021100 2000-EXIT.
021200     EXIT.
021300*
021400 3000-DELETE-PRODUCT-LINE.
021500     MOVE 'N' TO FOUND-XREF-SWITCH
021600     MOVE ZERO TO W9-XRF-IDX-SAVE
021700     PERFORM 3010-TEST-ONE-XREF-LINE THRU 3010-EXIT
021800         VARYING W9-SUB FROM 1 BY 1
021900         UNTIL W9-SUB > MST-XRF-COUNT
022000              OR FOUND-XREF
022100     IF FOUND-XREF
022200         MOVE 'Y' TO MX-DELETED (W9-XRF-IDX-SAVE)
022300     ELSE
022400         MOVE '22' TO RTN-CODE
022500         MOVE 'Product not found in receipt' TO RTN-MESSAGE
022600     END-IF
022700     .
022800 3000-EXIT.
022900     EXIT.
023000*
023100 3010-TEST-ONE-XREF-LINE.
023200     IF MX-RECEIPT-ID (W9-SUB) = TDP-RECEIPT-ID
023300             AND MX-PRODUCT-ID (W9-SUB) = TDP-PRODUCT-ID
023400             AND NOT MX-IS-DELETED (W9-SUB)
023500         MOVE 'Y' TO FOUND-XREF-SWITCH
023600         MOVE W9-SUB TO W9-XRF-IDX-SAVE
023700     END-IF
023800     .
023900 3010-EXIT.
024000     EXIT.
024100*
024200 4000-DELETE-RECEIPT.
024300     MOVE 'Y' TO MR-DELETED (W9-RCT-IDX-SAVE)
024400     .
024500 4000-EXIT.
024600     EXIT.
024700*
024800 5000-LIST-RECEIPTS.
024900*    RECEIPT-QUERY / OWNERSHIP, the list form - authenticate the
025000*    requester only (there is no one receipt to own-check against
025100*    here) and, if that passes, scan the resident receipt table
025200     MOVE ZERO TO TKT-LINE-COUNT
025300     MOVE ZERO TO TKT-RECEIPT-TOTAL
025400     CALL 'USRREG' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
025500     IF RTN-IS-OK
025600         MOVE TLR-SKIP TO W9-SKIP-LEFT
025700         IF TLR-LIMIT = ZERO
025800             MOVE 100 TO W9-EFF-LIMIT
025900         ELSE
026000             MOVE TLR-LIMIT TO W9-EFF-LIMIT
026100         END-IF
026200         PERFORM 5010-SCAN-ONE-RECEIPT THRU 5010-EXIT
026300             VARYING W9-SUB FROM 1 BY 1
026400             UNTIL W9-SUB > MST-RCT-COUNT
026500                 OR TKT-LINE-COUNT >= W9-EFF-LIMIT
026600     END-IF
026700     .
026800 5000-EXIT.
026900     EXIT.
027000*
027100 5010-SCAN-ONE-RECEIPT.
027200*    the table was loaded in ascending RCT-ID order and every new
027300*    receipt is appended with a strictly higher id than any
027400*    already on file (see RCTBLD 1100-ASSIGN-NEW-ID), so a plain
027500*    forward scan already comes out in ascending receipt-id order
027600*    - no SORT step is needed for this query
027700     IF MR-USER-ID (W9-SUB) = RTN-USER-ID
027800             AND NOT MR-IS-DELETED (W9-SUB)
027900         IF W9-SKIP-LEFT > ZERO
028000             SUBTRACT 1 FROM W9-SKIP-LEFT
028100         ELSE
028200             ADD 1 TO TKT-LINE-COUNT
028300             MOVE MR-ID (W9-SUB) TO WS-RCT-ID-EDIT
028400             MOVE SPACE TO TKT-LINES (TKT-LINE-COUNT)
028500             STRING 'RECEIPT '    DELIMITED BY SIZE
028600                    WS-RCT-ID-EDIT DELIMITED BY SIZE
028700                 INTO TKT-LINES (TKT-LINE-COUNT)
028800             ADD MR-AMOUNT (W9-SUB) TO TKT-RECEIPT-TOTAL
028900         END-IF
029000     END-IF
029100     .
029200 5010-EXIT.
029300     EXIT.
