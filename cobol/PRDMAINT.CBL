000100*****************************************************************
000200*
000300*   PROGRAM:     PRDMAINT
000400*   FUNCTION:    maintains the resident product master table -
000500*                assigns a new product id for an NR's embedded
000600*                line, or looks up an existing one for an AP.
000700*                CALLed by RCTBLD (NR) and XREFMNT (AP).
000800*
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PRDMAINT.
001200 AUTHOR.        K NYSTROM.
001300 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
001400 DATE-WRITTEN.  1991-06-04.
001500 DATE-COMPILED.
001600 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
001700*
001800*    C H A N G E   L O G
001900*
002000*  1991-06-04  KN   First cut - customer/service menu lookup,     CHG91   
002100*                   high-key scan for the next service number.
002200*  1994-01-11  BOS  Linear scan replaced the old sorted-cursor    CHG94   
002300*                   assumption after the service file stopped
002400*                   being delivered in key order.
002500*  1998-12-03  SN   Y2K - no date fields live in this program,    Y2K98   
002600*                   reviewed and signed off clean under the 1998
002700*                   sweep.
002800*  2024-02-18  AHJ  Req 2201 - reworked for the receipts archive; R2201   
002900*                   this now maintains the product master table
003000*                   instead of the service catalogue, against
003100*                   resident storage instead of a VSAM file.
003200*  2024-03-02  BK   Req 2214 - AP now matches by product id only; R2214   
003300*                   an AP against an unknown product id rejects.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    no files of its own - works entirely off the storage
004400*    passed down from PBSARCHV
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01  SWITCHES.
005200     05 FOUND-PRODUCT-SWITCH       PIC X(1)  VALUE 'N'.
005300         88  FOUND-PRODUCT                VALUE 'Y'.
005400 01  SWITCHES-ALT REDEFINES SWITCHES.
005500     05 FILLER                     PIC X(1).
005600*
005700 77  W9-SUB                        PIC S9(4) COMP VALUE ZERO.
005800 77  W9-NEXT-PRODUCT-ID            PIC 9(6)  COMP VALUE ZERO.
005900*
006000*    whole-record view of the local counter above, kept so this
006100*    program also carries a FILLER on its 01-level group per the
006200*    driftstandard layout rule
006300*
006400 01  W9-PRODUCT-ID-GROUP.
006500     05 W9-PRODUCT-ID-DISP         PIC 9(6)  VALUE ZERO.
006600     05 FILLER                     PIC X(2).
006700 01  W9-PRODUCT-ID-ALT REDEFINES W9-PRODUCT-ID-GROUP.
006800     05 FILLER                     PIC X(8).
006900 01  W9-PRODUCT-ID-ALT2 REDEFINES W9-PRODUCT-ID-GROUP.
007000     05 W9-PRODUCT-ID-ALT2-DISP    PIC S9(4) COMP.
007100     05 FILLER                     PIC X(6).
007200*
007300 LINKAGE SECTION.
007400     COPY TRNREC.
007500     COPY MSTTBL.
007600     COPY RTNSTAT.
007700*
007800 PROCEDURE DIVISION USING TRN-RECORD MST-TABLES WR-RETURN-STATUS.
007900*
008000*    NR's embedded line always creates a fresh product row; AP's
008100*    product id must already exist on the table - those are the
008200*    only two codes this program answers to
008300 0000-MAINTAIN-PRODUCT.
008400     MOVE '00'  TO RTN-CODE
008500     MOVE SPACE TO RTN-MESSAGE
008600     MOVE ZERO  TO RTN-PRODUCT-ID
008700     EVALUATE TRUE
008800         WHEN TRN-IS-NEW-RECEIPT
008900             PERFORM 1000-ADD-NEW-PRODUCT THRU 1000-EXIT
009000         WHEN TRN-IS-ADD-PRODUCT
009100             PERFORM 2000-FIND-EXISTING-PRODUCT THRU 2000-EXIT
009200         WHEN OTHER
009300             MOVE '99' TO RTN-CODE
009400             MOVE 'PRDMAINT called for a code it does not handle'
009500                                                 TO RTN-MESSAGE
009600     END-EVALUATE
009700     GOBACK.
009800*
009900 1000-ADD-NEW-PRODUCT.
010000*    highest key on file plus one - same high-key scan this
010100*    program used for the service catalogue before the
010200*    conversion
010300     MOVE ZERO TO W9-NEXT-PRODUCT-ID
010400     PERFORM 1010-TEST-ONE-PRODUCT-KEY THRU 1010-EXIT
010500         VARYING W9-SUB FROM 1 BY 1
010600         UNTIL W9-SUB > MST-PRD-COUNT
010700     ADD 1 TO W9-NEXT-PRODUCT-ID
010800     ADD 1 TO MST-PRD-COUNT
010900     SET MST-PRD-IDX TO MST-PRD-COUNT
011000     MOVE W9-NEXT-PRODUCT-ID   TO MP-ID (MST-PRD-IDX)
011100     MOVE TNR-PRD-NAME         TO MP-NAME (MST-PRD-IDX)
011200     MOVE TNR-PRD-PRICE        TO MP-PRICE (MST-PRD-IDX)
011300     MOVE TNR-PRD-QTY-TYPE     TO MP-QTY-TYPE (MST-PRD-IDX)
011400     MOVE W9-NEXT-PRODUCT-ID   TO RTN-PRODUCT-ID
011500     .
011600 1000-EXIT.
011700     EXIT.
011800*
011900*    keeps the highest id seen so far
012000 1010-TEST-ONE-PRODUCT-KEY.
012100     IF MP-ID (W9-SUB) > W9-NEXT-PRODUCT-ID
012200         MOVE MP-ID (W9-SUB) TO W9-NEXT-PRODUCT-ID
012300     END-IF
012400     .
012500 1010-EXIT.
012600     EXIT.
012700*
012800*    AP only - the product id named on the transaction must
012900*    already be on file, unlike NR which always creates one
013000 2000-FIND-EXISTING-PRODUCT.
013100     MOVE 'N' TO FOUND-PRODUCT-SWITCH
013200     PERFORM 2010-TEST-ONE-PRODUCT-ID THRU 2010-EXIT
013300         VARYING W9-SUB FROM 1 BY 1
013400         UNTIL W9-SUB > MST-PRD-COUNT
013500              OR FOUND-PRODUCT
013600     IF NOT FOUND-PRODUCT
013700         MOVE '20' TO RTN-CODE
013800         MOVE 'Product not found' TO RTN-MESSAGE
013900     END-IF
014000     .
014100 2000-EXIT.
014200     EXIT.
014300*
014400 2010-TEST-ONE-PRODUCT-ID.
014500     IF MP-ID (W9-SUB) = TAP-PRODUCT-ID
014600         MOVE 'Y' TO FOUND-PRODUCT-SWITCH
014700         MOVE TAP-PRODUCT-ID TO RTN-PRODUCT-ID
014800     END-IF
014900     .
015000 2010-EXIT.
015100     EXIT.
