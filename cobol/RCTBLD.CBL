000100*****************************************************************
000200*
000300*   PROGRAM:     RCTBLD
000400*   FUNCTION:    RECEIPT-BUILD - creates a new receipt header
000500*                plus its first product line from an NR
000600*                transaction, after the requester has been
000700*                authenticated and the payment fields checked.
000800*                CALLed by PBSARCHV for every NR record; all
000900*                storage (transaction record, resident master
001000*                tables, return-status area) is owned by the
001100*                CALLer and passed BY REFERENCE.
001200*
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    RCTBLD.
001600 AUTHOR.        A HOLMQVIST.
001700 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
001800 DATE-WRITTEN.  1989-11-13.
001900 DATE-COMPILED.
002000 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
002100*
002200*    C H A N G E   L O G
002300*
002400*  1989-11-13  AH   First cut - validated a Bankgirot payment     CHG89   
002500*                   record before posting it to the ledger file.
002600*  1990-04-02  AH   Added the two-step valid/post split so a bad  CHG90   
002700*                   record never touches the master file.
002800*  1993-09-21  BOS  File status checked on every I-O verb, per    CHG93   
002900*                   the 1993 driftstandard.
003000*  1998-11-30  SN   Y2K - century window added to the date stamp  Y2K98   
003100*                   routine (pivot year 50); ACCEPT FROM DATE
003200*                   still only gives us YYMMDD.
003300*  1999-02-08  SN   Y2K follow-up - windowed century also used    Y2K99   
003400*                   when comparing two stamped dates.
003500*  2024-02-16  AHJ  Req 2201 - reworked for the receipts archive  R2201   
003600*                   conversion.  This is no longer a Bankgirot
003700*                   payment poster; it builds a receipt header
003800*                   and its one embedded product line out of an
003900*                   NR transaction, against the resident master
004000*                   tables instead of a ledger file.
004100*  2024-02-24  AHJ  Req 2208 - requester is authenticated through R2208   
004200*                   USRREG before anything is built; a disabled
004300*                   or unknown requester now rejects the NR.
004400*  2024-03-11  BK   Req 2214 - product line moved out here from   R2214   
004500*                   a separate AP and into PRDMAINT, called from
004600*                   this program so a receipt is never left with
004700*                   zero lines.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    no files of its own - works entirely off the storage
005800*    passed down from PBSARCHV
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  SWITCHES.
006600     05 VALID-RECEIPT-SWITCH       PIC X(1)  VALUE 'Y'.
006700         88  VALID-RECEIPT                VALUE 'Y'.
006800*
006900 77  W9-SUB                        PIC S9(4) COMP VALUE ZERO.
007000 77  W9-NEXT-RECEIPT-ID            PIC 9(6)  COMP VALUE ZERO.
007100*
007200*    date/time stamp working fields - ACCEPT FROM DATE still
007300*    hands back only a 2-digit year (no intrinsic FUNCTION is
007400*    used here, per driftstandard) so the century has to be
007500*    windowed by hand, same as the Y2K fix of 1998
007600*
007700 01  WS-DATE6                      PIC 9(6)  VALUE ZERO.
007800     05 WS-YY6                     PIC 9(2).
007900     05 FILLER                     PIC 9(4).
008000 01  WS-TIME8                      PIC 9(8)  VALUE ZERO.
008100 01  WS-TIME8-R REDEFINES WS-TIME8.
008200     05 WS-HH8                     PIC 9(2).
008300     05 WS-MI8                     PIC 9(2).
008400     05 FILLER                     PIC 9(4).
008500 01  WS-CENTURY                    PIC X(2)  VALUE '19'.
008600 01  WS-CCYYMMDD                   PIC 9(8)  VALUE ZERO.
008700*
008800*    whole-record view of the local storage above, kept so this
008900*    program also carries a FILLER on its 01-level group per the
009000*    driftstandard layout rule
009100*
009200 01  RCTBLD-WORK-FILLER REDEFINES WS-CCYYMMDD.
009300     05 FILLER                     PIC X(8).
009400*
009500*    alternate byte view of the SWITCHES group, carried for the
009600*    same driftstandard reason
009700 01  SWITCHES-ALT REDEFINES SWITCHES.
009800     05 FILLER                     PIC X(1).
009900*
010000 LINKAGE SECTION.
010100     COPY TRNREC.
010200     COPY MSTTBL.
010300     COPY RTNSTAT.
010400*
010500 PROCEDURE DIVISION USING TRN-RECORD MST-TABLES WR-RETURN-STATUS.
010600*
010700*    top level - each step is gated on VALID-RECEIPT so a reject
010800*    anywhere upstream (bad requester, bad payment fields) skips
010900*    straight to GOBACK without assigning an id or touching a
011000*    master table
011100 0000-BUILD-RECEIPT.
011200     MOVE 'Y'          TO VALID-RECEIPT-SWITCH
011300     MOVE '00'         TO RTN-CODE
011400     MOVE SPACE        TO RTN-MESSAGE
011500     PERFORM 1000-AUTHENTICATE-REQUESTER THRU 1000-EXIT
011600     IF VALID-RECEIPT
011700         PERFORM 2000-EDIT-PAYMENT-FIELDS THRU 2000-EXIT
011800     END-IF
011900     IF VALID-RECEIPT
012000         PERFORM 3000-ASSIGN-RECEIPT-ID THRU 3000-EXIT
012100         PERFORM 4000-STAMP-DATE-TIME THRU 4000-EXIT
012200         PERFORM 5000-POST-RECEIPT-HEADER THRU 5000-EXIT
012300         PERFORM 6000-POST-FIRST-PRODUCT-LINE THRU 6000-EXIT
012400     END-IF
012500     GOBACK.
012600*
012700 1000-AUTHENTICATE-REQUESTER.
012800*    hands the whole transaction to USRREG so the embedded
012900*    TNR-REQ-USERNAME/PASSWORD get checked and, if good, comes
013000*    back with the numeric user id in RTN-USER-ID
013100     CALL 'USRREG' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
013200     IF NOT RTN-IS-OK
013300         MOVE 'N' TO VALID-RECEIPT-SWITCH
013400     END-IF
013500     .
013600 1000-EXIT.
013700     EXIT.
013800*
013900 2000-EDIT-PAYMENT-FIELDS.
014000*    a receipt needs its one embedded product line and a valid
014100*    payment type, or it is rejected whole - SPEC rule, not
014200*    optional
014300     IF TNR-PRD-NAME = SPACE OR TNR-COUNT = ZERO
014400         MOVE 'N'  TO VALID-RECEIPT-SWITCH
014500         MOVE '10' TO RTN-CODE
014600         MOVE 'Products and payment information are required'
014700                                                  TO RTN-MESSAGE
014800     ELSE
014900         IF NOT (TNR-PAY-IS-CASH OR TNR-PAY-IS-CASHLESS)
015000             MOVE 'N'  TO VALID-RECEIPT-SWITCH
015100             MOVE '10' TO RTN-CODE
015200             MOVE 'Products and payment information are required'
015300                                                  TO RTN-MESSAGE
015400         END-IF
015500     END-IF
015600     .
015700 2000-EXIT.
015800     EXIT.
015900*
016000 3000-ASSIGN-RECEIPT-ID.
016100*    highest key on file plus one, same device BCURSRV2 used for
016200*    the next invoice number before this shop went to an
016300*    IDENTITY column
016400     MOVE ZERO TO W9-NEXT-RECEIPT-ID
016500     PERFORM 3010-TEST-ONE-RECEIPT-KEY THRU 3010-EXIT
016600         VARYING W9-SUB FROM 1 BY 1
016700         UNTIL W9-SUB > MST-RCT-COUNT
016800     ADD 1 TO W9-NEXT-RECEIPT-ID
016900     .
017000 3000-EXIT.
017100     EXIT.
017200*
017300*    keeps the highest id seen so far
017400 3010-TEST-ONE-RECEIPT-KEY.
017500     IF MR-ID (W9-SUB) > W9-NEXT-RECEIPT-ID
017600         MOVE MR-ID (W9-SUB) TO W9-NEXT-RECEIPT-ID
017700     END-IF
017800     .
017900 3010-EXIT.
018000     EXIT.
018100*
018200*    the receipt header's created-date/time, stamped once here
018300*    and never recomputed - 5000 just copies WS-CCYYMMDD/WS-TIME8
018400*    straight onto the new row
018500 4000-STAMP-DATE-TIME.
018600     ACCEPT WS-DATE6 FROM DATE
018700     ACCEPT WS-TIME8 FROM TIME
018800     IF WS-YY6 < 50
018900         MOVE '20' TO WS-CENTURY
019000     ELSE
019100         MOVE '19' TO WS-CENTURY
019200     END-IF
019300     MOVE WS-CENTURY TO WS-CCYYMMDD (1:2)
019400     MOVE WS-DATE6   TO WS-CCYYMMDD (3:6)
019500     .
019600 4000-EXIT.
019700     EXIT.
019800*
019900*    appends the new receipt row at the end of MST-RCT-TABLE -
020000*    always the end, never an in-place insert, which is exactly
020100*    why the table stays in ascending id order with no SORT
020200 5000-POST-RECEIPT-HEADER.
020300     ADD 1 TO MST-RCT-COUNT
020400     SET MST-RCT-IDX TO MST-RCT-COUNT
020500     MOVE W9-NEXT-RECEIPT-ID   TO MR-ID (MST-RCT-IDX)
020600     MOVE RTN-USER-ID          TO MR-USER-ID (MST-RCT-IDX)
020700     MOVE WS-CCYYMMDD          TO MR-CREATED-DATE (MST-RCT-IDX)
020800     MOVE WS-TIME8 (1:4)       TO MR-CREATED-TIME (MST-RCT-IDX)
020900     MOVE TNR-PAY-TYPE         TO MR-PAY-TYPE (MST-RCT-IDX)
021000     MOVE TNR-AMOUNT           TO MR-AMOUNT (MST-RCT-IDX)
021100     MOVE TNR-SHOP-NAME        TO MR-SHOP-NAME (MST-RCT-IDX)
021200     MOVE 'N'                  TO MR-DELETED (MST-RCT-IDX)
021300     .
021400 5000-EXIT.
021500     EXIT.
021600*
021700 6000-POST-FIRST-PRODUCT-LINE.
021800*    PRDMAINT creates (or, for a repeat product name, reuses)
021900*    the product master row and hands its id back in
022000*    RTN-PRODUCT-ID; the cross-reference line is built here
022100     CALL 'PRDMAINT' USING TRN-RECORD MST-TABLES WR-RETURN-STATUS
022200     IF RTN-IS-OK
022300         ADD 1 TO MST-XRF-COUNT
022400         SET MST-XRF-IDX TO MST-XRF-COUNT
022500         MOVE W9-NEXT-RECEIPT-ID TO MX-RECEIPT-ID (MST-XRF-IDX)
022600         MOVE RTN-PRODUCT-ID     TO MX-PRODUCT-ID (MST-XRF-IDX)
022700         MOVE TNR-COUNT          TO MX-COUNT (MST-XRF-IDX)
022800         MOVE 'N'                TO MX-DELETED (MST-XRF-IDX)
022900         MOVE '00'               TO RTN-CODE
023000     ELSE
023100         MOVE 'N' TO VALID-RECEIPT-SWITCH
023200*        receipt header already posted - back it out rather
023300*        than leave a line-less receipt on file
023400         SUBTRACT 1 FROM MST-RCT-COUNT
023500     END-IF
023600     .
023700 6000-EXIT.
023800     EXIT.
