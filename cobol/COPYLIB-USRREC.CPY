000100*
000200*  USR -  user master record layout
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY USRREC.' in WS or FD.
000600*
000700*  2024-02-06  AHJ  Req 2201 - first cut, ported from the old     R2201   
000800*                   gäldenär/customer layout for the receipts
000900*                   archive conversion.
001000*  2024-02-19  AHJ  Req 2201 - added USR-DISABLED 88-levels so    R2201   
001100*                   callers can test active/inactive directly.
001200*
001300 01  USR-RECORD.
001400     03 USR-ID                   PIC 9(6).
001500     03 USR-USERNAME              PIC X(20).
001600     03 USR-EMAIL                 PIC X(40).
001700     03 USR-FULL-NAME             PIC X(30).
001800     03 USR-DISABLED              PIC X(1).
001900         88  USR-IS-DISABLED             VALUE 'Y'.
002000         88  USR-IS-ACTIVE               VALUE 'N'.
002100     03 USR-PASSWORD              PIC X(40).
002200*
002300*    whole-record view, used to blank or raw-move the record
002400*    (no byte of USR-RECORD is left over for an in-line filler -
002500*    137 bytes is exactly full with real fields)
002600*
002700 01  USR-RECORD-FILLER REDEFINES USR-RECORD.
002800     03 FILLER                    PIC X(137).
