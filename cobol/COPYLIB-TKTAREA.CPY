000100*
000200*  TKT -  the printed-ticket area RCTPRNT hands back to its
000300*  CALLer for one PR transaction - a table of already-formatted
000400*  32-column lines, since a CALL only returns once and a ticket
000500*  is several print lines.  Put this file in the /COPYLIB
000600*  directory.
000700*
000800*  Include with: 'COPY TKTAREA.' in WS (PBSARCHV, owns storage)
000900*  or LINKAGE (RCTPRNT, XREFMNT - both fill it in).
001000*
001100*  2024-02-22  AHJ  Req 2201 - first cut.                         R2201   
001200*  2024-04-02  BK   Req 2231 - OCCURS widened from 50 to 100 so   R2231   
001300*                   the LR list-receipts line count set by
001400*                   XREFMNT's 5000-LIST-RECEIPTS can reach the
001500*                   spec's default LIMIT of 100 without truncating
001600*                   the last rows; no ticket has ever come close
001700*                   to 50 lines so this costs nothing for PR.
001800*
001900 01  WR-TICKET-AREA.
002000     05 TKT-LINE-COUNT             PIC S9(4) COMP VALUE ZERO.
002100     05 TKT-LINES OCCURS 100 TIMES PIC X(32).
002200     05 TKT-RECEIPT-TOTAL          PIC S9(5)V99 VALUE ZERO.
002300     05 FILLER                     PIC X(4) VALUE SPACE.
