000100*****************************************************************
000200*
000300*   PROGRAM:     USRREG
000400*   FUNCTION:    USER-REGISTER - adds a new user from an NU
000500*                transaction (duplicate e-mail rejected); also
000600*                does the USER-AUTH CHECK used as a gate by
000700*                every other TRN-CODE except NU/PR - matches the
000800*                embedded requester USERNAME/PASSWORD against
000900*                the resident user table and rejects a disabled
001000*                or unknown requester before RTN-USER-ID is
001100*                handed back to the CALLer.
001200*
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    USRREG.
001600 AUTHOR.        M LUNDQVIST.
001700 INSTALLATION.  PBS AB - DRIFTAVDELNINGEN.
001800 DATE-WRITTEN.  1990-02-19.
001900 DATE-COMPILED.
002000 SECURITY.      ENDAST BEHORIG DRIFTPERSONAL.
002100*
002200*    C H A N G E   L O G
002300*
002400*  1990-02-19  ML   First cut - customer add/lookup off the       CHG90   
002500*                   gäldenär master.
002600*  1992-07-30  BOS  Duplicate-key check added after a bad batch   CHG92   
002700*                   loaded the same customer twice.
002800*  1998-12-03  SN   Y2K - no date fields live in this program,    Y2K98   
002900*                   reviewed and signed off clean under the 1998
003000*                   sweep.
003100*  2024-02-17  AHJ  Req 2201 - reworked for the receipts archive; R2201   
003200*                   this now maintains the user master table and
003300*                   does the login check for every transaction
003400*                   that carries a requester, against resident
003500*                   storage instead of the customer VSAM file.
003600*  2024-02-24  AHJ  Req 2208 - disabled-requester check added -   R2208   
003700*                   a disabled user can no longer build, query
003800*                   or maintain a receipt.
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    no files of its own - works entirely off the storage
004900*    passed down from PBSARCHV
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*
005600 01  SWITCHES.
005700     05 DUP-EMAIL-SWITCH           PIC X(1)  VALUE 'N'.
005800         88  DUP-EMAIL-FOUND              VALUE 'Y'.
005900     05 MATCH-SWITCH               PIC X(1)  VALUE 'N'.
006000         88  REQUESTER-MATCHED            VALUE 'Y'.
006100 01  SWITCHES-ALT REDEFINES SWITCHES.
006200     05 FILLER                     PIC X(2).
006300*
006400 77  W9-SUB                        PIC S9(4) COMP VALUE ZERO.
006500 77  W9-NEXT-USER-ID               PIC 9(6)  COMP VALUE ZERO.
006600 77  W9-MATCHED-IDX                PIC S9(4) COMP VALUE ZERO.
006700*
006800*    whole-record view of the local counters above, kept so this
006900*    program also carries a FILLER on its 01-level group per the
007000*    driftstandard layout rule
007100*
007200 01  W9-USER-WORK-GROUP.
007300     05 W9-USER-WORK-DISP          PIC 9(6)  VALUE ZERO.
007400     05 FILLER                     PIC X(2).
007500*
007600*    password encoder - the master never holds a clear password,
007700*    per driftstandard; this shop's placeholder encoding reverses
007800*    the byte string character-for-character so the stored token
007900*    differs from the clear value and both sides of a compare use
008000*    the same one-way transform
008100*
008200 01  WS-PASSWORD-ENCODE.
008300     05 WS-PWE-CLEAR               PIC X(40) VALUE SPACE.
008400     05 WS-PWE-CLEAR-R REDEFINES WS-PWE-CLEAR.
008500         10 WS-PWE-CLEAR-CHAR OCCURS 40 TIMES PIC X(1).
008600     05 WS-PWE-TOKEN               PIC X(40) VALUE SPACE.
008700     05 WS-PWE-TOKEN-R REDEFINES WS-PWE-TOKEN.
008800         10 WS-PWE-TOKEN-CHAR OCCURS 40 TIMES PIC X(1).
008900*
009000 LINKAGE SECTION.
009100     COPY TRNREC.
009200     COPY MSTTBL.
009300     COPY RTNSTAT.
009400*
009500 PROCEDURE DIVISION USING TRN-RECORD MST-TABLES WR-RETURN-STATUS.
009600*
009700*    top level - NU registers a brand-new user; every other code
009800*    that reaches this program (AP/DP/DR/LR/anything with a
009900*    requester pair) is here only for the login check, not to add
010000*    a row
010100 0000-MAINTAIN-USER.
010200     MOVE '00'  TO RTN-CODE
010300     MOVE SPACE TO RTN-MESSAGE
010400     MOVE ZERO  TO RTN-USER-ID
010500     EVALUATE TRUE
010600         WHEN TRN-IS-NEW-USER
010700             PERFORM 1000-REGISTER-NEW-USER THRU 1000-EXIT
010800         WHEN OTHER
010900             PERFORM 2000-AUTHENTICATE-REQUESTER THRU 2000-EXIT
011000     END-EVALUATE
011100     GOBACK.
011200*
011300*    NU - reject a duplicate e-mail before spending the next user
011400*    id on it, otherwise fall through to 1200 to add the row
011500 1000-REGISTER-NEW-USER.
011600     PERFORM 1100-CHECK-DUPLICATE-EMAIL THRU 1100-EXIT
011700     IF NOT DUP-EMAIL-FOUND
011800         PERFORM 1200-ADD-USER-ROW THRU 1200-EXIT
011900     ELSE
012000         MOVE '30' TO RTN-CODE
012100         MOVE 'Email already registered' TO RTN-MESSAGE
012200     END-IF
012300     .
012400 1000-EXIT.
012500     EXIT.
012600*
012700*    linear scan of the resident user table for TNU-EMAIL - stops
012800*    the instant a match is found, same early-out idiom as the
012900*    product/receipt lookups elsewhere in this system
013000 1100-CHECK-DUPLICATE-EMAIL.
013100     MOVE 'N' TO DUP-EMAIL-SWITCH
013200     PERFORM 1110-TEST-ONE-EMAIL THRU 1110-EXIT
013300         VARYING W9-SUB FROM 1 BY 1
013400         UNTIL W9-SUB > MST-USR-COUNT
013500              OR DUP-EMAIL-FOUND
013600     .
013700 1100-EXIT.
013800     EXIT.
013900*
014000*    one row's worth of the duplicate-email test
014100 1110-TEST-ONE-EMAIL.
014200     IF MU-EMAIL (W9-SUB) = TNU-EMAIL
014300         MOVE 'Y' TO DUP-EMAIL-SWITCH
014400     END-IF
014500     .
014600 1110-EXIT.
014700     EXIT.
014800*
014900*    builds the new row wholesale - id, the three NU-supplied
015000*    fields, DISABLED forced to 'N' for a brand-new account, and
015100*    the clear password run through 9000 before it ever touches
015200*    the resident table (MU-PASSWORD never holds a clear value)
015300 1200-ADD-USER-ROW.
015400*    highest key on file plus one, same device the customer add
015500*    screen used for the next customer number
015600     MOVE ZERO TO W9-NEXT-USER-ID
015700     PERFORM 1210-TEST-ONE-USER-KEY THRU 1210-EXIT
015800         VARYING W9-SUB FROM 1 BY 1
015900         UNTIL W9-SUB > MST-USR-COUNT
016000     ADD 1 TO W9-NEXT-USER-ID
016100     ADD 1 TO MST-USR-COUNT
016200     SET MST-USR-IDX TO MST-USR-COUNT
016300     MOVE W9-NEXT-USER-ID      TO MU-ID (MST-USR-IDX)
016400     MOVE TNU-USERNAME         TO MU-USERNAME (MST-USR-IDX)
016500     MOVE TNU-EMAIL            TO MU-EMAIL (MST-USR-IDX)
016600     MOVE TNU-FULL-NAME        TO MU-FULL-NAME (MST-USR-IDX)
016700     MOVE 'N'                  TO MU-DISABLED (MST-USR-IDX)
016800     MOVE TNU-PASSWORD-CLEAR   TO WS-PWE-CLEAR
016900     PERFORM 9000-ENCODE-PASSWORD THRU 9000-EXIT
017000     MOVE WS-PWE-TOKEN         TO MU-PASSWORD (MST-USR-IDX)
017100     MOVE W9-NEXT-USER-ID      TO RTN-USER-ID
017200     .
017300 1200-EXIT.
017400     EXIT.
017500*
017600*    keeps the highest id seen so far
017700 1210-TEST-ONE-USER-KEY.
017800     IF MU-ID (W9-SUB) > W9-NEXT-USER-ID
017900         MOVE MU-ID (W9-SUB) TO W9-NEXT-USER-ID
018000     END-IF
018100     .
018200 1210-EXIT.
018300     EXIT.
018400*
018500 2000-AUTHENTICATE-REQUESTER.
018600*    TRQ-USERNAME/TRQ-PASSWORD sit at the same offset for every
018700*    code that reaches here (NR/AP/DP/DR/LR) - see the generic
018800*    requester view in TRNREC
018900     MOVE 'N' TO MATCH-SWITCH
019000     MOVE ZERO TO W9-MATCHED-IDX
019100     MOVE TRQ-PASSWORD TO WS-PWE-CLEAR
019200     PERFORM 9000-ENCODE-PASSWORD THRU 9000-EXIT
019300     PERFORM 2010-TEST-ONE-USER-LOGIN THRU 2010-EXIT
019400         VARYING W9-SUB FROM 1 BY 1
019500         UNTIL W9-SUB > MST-USR-COUNT
019600              OR REQUESTER-MATCHED
019700     IF REQUESTER-MATCHED
019800         IF MU-IS-DISABLED (W9-MATCHED-IDX)
019900             MOVE '31' TO RTN-CODE
020000             MOVE 'Inactive user' TO RTN-MESSAGE
020100         ELSE
020200             MOVE MU-ID (W9-MATCHED-IDX) TO RTN-USER-ID
020300         END-IF
020400     ELSE
020500         MOVE '32' TO RTN-CODE
020600         MOVE 'Incorrect username or password' TO RTN-MESSAGE
020700     END-IF
020800     .
020900 2000-EXIT.
021000     EXIT.
021100*
021200*    one row's worth of the login test - username and encoded
021300*    password both have to match the same row, a disabled account
021400*    is still "matched" here, 2000 rejects it afterward so the
021500*    caller gets the more specific "inactive" message instead of
021600*    "wrong username or password"
021700 2010-TEST-ONE-USER-LOGIN.
021800     IF MU-USERNAME (W9-SUB) = TRQ-USERNAME
021900             AND MU-PASSWORD (W9-SUB) = WS-PWE-TOKEN
022000         MOVE 'Y' TO MATCH-SWITCH
022100         MOVE W9-SUB TO W9-MATCHED-IDX
022200     END-IF
022300     .
022400 2010-EXIT.
022500     EXIT.
022600*
022700*    runs WS-PWE-CLEAR through the byte-reversal cipher into
022800*    WS-PWE-TOKEN - CALLed both when storing a new password (1200)
022900*    and when checking one at login time (2000), so the same
023000*    one-way transform sits on both sides of every compare
023100 9000-ENCODE-PASSWORD.
023200     PERFORM 9010-FLIP-ONE-BYTE THRU 9010-EXIT
023300         VARYING W9-SUB FROM 1 BY 1 UNTIL W9-SUB > 40
023400     .
023500 9000-EXIT.
023600     EXIT.
023700*
023800*    byte N of the clear string becomes byte (41-N) of the token -
023900*    a straight end-for-end reversal of the 40-byte field
024000 9010-FLIP-ONE-BYTE.
024100     MOVE WS-PWE-CLEAR-CHAR (W9-SUB)
024200                       TO WS-PWE-TOKEN-CHAR (41 - W9-SUB)
024300     .
024400 9010-EXIT.
024500     EXIT.
